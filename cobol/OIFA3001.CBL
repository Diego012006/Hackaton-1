000100******************************************************************
000200* FECHA       : 12/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR MORALES EK                           *
000400* APLICACION  : OREO INSIGHT FACTORY - VENTAS                    *
000500* PROGRAMA    : OIFA3001                                         *
000600* TIPO        : BATCH (SUBPROGRAMA)                              *
000700* DESCRIPCION : MOTOR DE AGREGACION DE VENTAS. RECIBE UN RANGO   *
000800*             : DE FECHAS Y UNA SUCURSAL (OPCIONAL), LEE TODO EL *
000900*             : MAESTRO DE VENTAS, FILTRA Y ACUMULA UNIDADES E   *
001000*             : INGRESOS, Y DETERMINA EL SKU Y LA SUCURSAL TOP.  *
001100* ARCHIVOS    : SALES-FILE (ENTRADA)                             *
001200* PROGRAMA(S) : ES LLAMADO POR OIFR3002                          *
001300******************************************************************
001400*  BITACORA DE CAMBIOS
001500*  -----------------------------------------------------------
001600*  12/03/1991 JCME TICKET 00871  VERSION INICIAL. PROGRAMA BATCH JCM0871
001700*                                PARA TOTALIZAR VENTAS POR RANGO JCM0871
001800*                                DE FECHA.                       JCM0871
001900*  05/09/1994 PEDR TICKET 04471  SE AGREGA TABLA DE SUCURSALES   PED4471
002000*                                PARA DETERMINAR LA SUCURSAL DE  PED4471
002100*                                MAYOR VENTA (TOP-BRANCH).       PED4471
002200*  19/11/1999 PEDR Y2K-014       REVISION FIN DE SIGLO: CAMPOS   Y2K0014
002300*                                DE FECHA AMPLIADOS A SIGLO      Y2K0014
002400*                                COMPLETO (AAAAMMDD).            Y2K0014
002500*  14/06/2007 EDRD TICKET 118823 SE CAMBIA CALCULO DE INGRESOS A EDR8823
002600*                                REDONDEO ROUNDED POR OBSERVA-   EDR8823
002700*                                CION DE AUDITORIA INTERNA.      EDR8823
002800*  22/02/2016 EDRD TICKET 154932 SE AGREGA COMPARACION DE SUCUR- EDR4932
002900*                                SAL INSENSIBLE A MAYUSCULAS Y   EDR4932
003000*                                MINUSCULAS EN EL FILTRO.        EDR4932
003100*  09/08/2026 EDRD TICKET 231045 CORRECCION: EL TOTAL DE UNIDA-  EDR1045
003200*                                DES NO DEBIA REUTILIZAR EL      EDR1045
003300*                                ACUMULADOR DE BUSQUEDA DE TOP.  EDR1045
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                    OIFA3001.
003700 AUTHOR.                        JULIO CESAR MORALES EK.
003800 INSTALLATION.                  OREO INSIGHT FACTORY - DEPTO TI.
003900 DATE-WRITTEN.                  12/03/1991.
004000 DATE-COMPILED.
004100 SECURITY.                      USO INTERNO - CONFIDENCIAL.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SALES-FILE ASSIGN TO SALESIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-SALES.
005100 DATA DIVISION.
005200 FILE SECTION.
005300*                   MAESTRO DE VENTAS (ENTRADA)
005400 FD  SALES-FILE.
005500     COPY OIFSALE.
005600 WORKING-STORAGE SECTION.
005700*                     VARIABLES FILE STATUS
005800 01  FS-SALES                         PIC 9(02) VALUE ZEROS.
005900*                     BANDERAS DE CONTROL
006000 01  WKS-FLAGS.
006100     02 WKS-FIN-SALES                 PIC X(01) VALUE 'N'.
006200        88 FIN-SALES                            VALUE 'S'.
006300     02 FILLER                        PIC X(03) VALUE SPACES.
006400*                     VENTANA DE FECHAS EFECTIVA
006500 01  WKS-VENTANA.
006600     02 WKS-INICIO                    PIC 9(14) VALUE ZEROS.
006700     02 WKS-INICIO-R REDEFINES WKS-INICIO.
006800        03 WKS-INICIO-YYYYMMDD        PIC 9(08).
006900        03 WKS-INICIO-HHMMSS          PIC 9(06).
007000     02 WKS-FIN                       PIC 9(14) VALUE ZEROS.
007100     02 FILLER                        PIC X(02) VALUE SPACES.
007200*                     ACUMULADORES DE TRABAJO
007300 01  WKS-ACUMULADORES.
007400     02 WKS-UNIDADES-ACC              PIC S9(09) COMP VALUE ZERO.
007500     02 WKS-INGRESO-ACC               PIC S9(11)V9999 VALUE ZERO.
007600     02 WKS-IMPORTE-LINEA             PIC S9(11)V9999 VALUE ZERO.
007700     02 FILLER                        PIC X(02) VALUE SPACES.
007800*                     COMPARACION DE SUCURSAL SIN DISTINCION
007900*                     DE MAYUSCULAS/MINUSCULAS (TICKET 154932)
008000 01  WKS-COMPARA-SUCURSAL.
008100     02 WKS-BRANCH-CMP                PIC X(20) VALUE SPACES.
008200     02 WKS-FILTRO-CMP                PIC X(20) VALUE SPACES.
008300     02 WKS-HAY-FILTRO                PIC X(01) VALUE 'N'.
008400        88 HAY-FILTRO-SUCURSAL                  VALUE 'S'.
008500     02 FILLER                        PIC X(03) VALUE SPACES.
008600*                     TABLA DE UNIDADES POR SKU
008700 01  WKS-TABLA-SKU.
008800     02 WKS-SKU-TOTAL                 PIC 9(04) COMP VALUE ZERO.
008900     02 FILLER                        PIC X(01) VALUE SPACES.
009000     02 WKS-SKU-ENTRADAS OCCURS 500 TIMES
009100                          INDEXED BY IX-SKU.
009200        03 TBL-SKU-VAL                PIC X(20) VALUE SPACES.
009300        03 TBL-SKU-UNITS              PIC S9(09) COMP VALUE ZERO.
009400*                     TABLA DE UNIDADES POR SUCURSAL (TICKET 04471)
009500 01  WKS-TABLA-SUCURSAL.
009600     02 WKS-SUC-TOTAL                 PIC 9(04) COMP VALUE ZERO.
009700     02 FILLER                        PIC X(01) VALUE SPACES.
009800     02 WKS-SUC-ENTRADAS OCCURS 100 TIMES
009900                          INDEXED BY IX-SUC.
010000        03 TBL-SUC-VAL                PIC X(20) VALUE SPACES.
010100        03 TBL-SUC-UNITS              PIC S9(09) COMP VALUE ZERO.
010200*                     MAXIMOS DE BUSQUEDA DE TOP-SKU/TOP-SUCURSAL
010300 01  WKS-MAXIMOS.
010400     02 WKS-TOP-SKU-UNITS             PIC S9(09) COMP VALUE ZERO.
010500     02 WKS-TOP-SUC-UNITS             PIC S9(09) COMP VALUE ZERO.
010600     02 FILLER                        PIC X(04) VALUE SPACES.
010700 LINKAGE SECTION.
010800 01  LK-FROM-DATE                     PIC 9(08).
010900 01  LK-FROM-DATE-R REDEFINES LK-FROM-DATE.
011000     02 LK-FROM-YYYY                  PIC 9(04).
011100     02 LK-FROM-MM                    PIC 9(02).
011200     02 LK-FROM-DD                    PIC 9(02).
011300 01  LK-TO-DATE                       PIC 9(08).
011400 01  LK-TO-DATE-R REDEFINES LK-TO-DATE.
011500     02 LK-TO-YYYY                    PIC 9(04).
011600     02 LK-TO-MM                      PIC 9(02).
011700     02 LK-TO-DD                      PIC 9(02).
011800 01  LK-BRANCH-FILTRO                 PIC X(20).
011900     COPY OIFAGG.
012000 PROCEDURE DIVISION USING LK-FROM-DATE
012100                           LK-TO-DATE
012200                           LK-BRANCH-FILTRO
012300                           REG-AGREGADOS.
012400******************************************************************
012500*               S E C C I O N    P R I N C I P A L
012600******************************************************************
012700 000-MAIN SECTION.
012800     PERFORM 100-INICIALIZA
012900     PERFORM 110-APERTURA-ARCHIVOS
013000     PERFORM 200-PROCESA-ARCHIVOS
013100     PERFORM 300-DETERMINA-TOPS
013200     PERFORM 400-REDONDEA-INGRESO
013300     PERFORM 900-CIERRA-ARCHIVOS
013400     GOBACK.
013500 000-MAIN-E. EXIT.
013600
013700*--------> PASO 1: DETERMINA EL RANGO EFECTIVO DE FECHA-HORA
013800 100-INICIALIZA SECTION.
013900     MOVE LK-FROM-DATE TO WKS-INICIO (1:8)
014000     MOVE '000000'     TO WKS-INICIO (9:6)
014100     MOVE LK-TO-DATE   TO WKS-FIN    (1:8)
014200     MOVE '235959'     TO WKS-FIN    (9:6)
014300
014400     MOVE SPACES  TO WKS-FILTRO-CMP
014500     MOVE 'N'     TO WKS-HAY-FILTRO
014600     IF LK-BRANCH-FILTRO NOT = SPACES
014700        MOVE 'S'             TO WKS-HAY-FILTRO
014800        MOVE LK-BRANCH-FILTRO TO WKS-FILTRO-CMP
014900        INSPECT WKS-FILTRO-CMP CONVERTING
015000                "abcdefghijklmnopqrstuvwxyz"
015100             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015200     END-IF
015300
015400     INITIALIZE REG-AGREGADOS
015500     MOVE ZERO   TO WKS-UNIDADES-ACC WKS-INGRESO-ACC
015600                    WKS-SKU-TOTAL WKS-SUC-TOTAL.
015700 100-INICIALIZA-E. EXIT.
015800
015900*--------> PASO 2: ABRE EL MAESTRO DE VENTAS
016000 110-APERTURA-ARCHIVOS SECTION.
016100     OPEN INPUT SALES-FILE
016200     IF FS-SALES = 97
016300        MOVE ZEROS TO FS-SALES
016400     END-IF
016500     IF FS-SALES NOT = 0
016600        DISPLAY "================================================"
016700        DISPLAY " OIFA3001 - ERROR AL ABRIR SALES-FILE. FS=("
016800                FS-SALES ")"
016900        DISPLAY "================================================"
017000        MOVE 91 TO RETURN-CODE
017100        GOBACK
017200     END-IF.
017300 110-APERTURA-ARCHIVOS-E. EXIT.
017400
017500*--------> PASO 3: CICLO DE LECTURA, FILTRO Y ACUMULACION
017600 200-PROCESA-ARCHIVOS SECTION.
017700     PERFORM 205-LEE-Y-EVALUA-VENTA UNTIL FIN-SALES.
017800 200-PROCESA-ARCHIVOS-E. EXIT.
017900
018000*--------> LEE UNA VENTA Y LA MANDA A EVALUAR SI NO ES FIN
018100 205-LEE-Y-EVALUA-VENTA SECTION.
018200     READ SALES-FILE
018300          AT END SET FIN-SALES TO TRUE
018400     END-READ
018500     IF NOT FIN-SALES
018600        PERFORM 210-EVALUA-VENTA
018700     END-IF.
018800 205-LEE-Y-EVALUA-VENTA-E. EXIT.
018900*--------> FILTRA POR RANGO Y, SI APLICA, POR SUCURSAL
019000 210-EVALUA-VENTA SECTION.
019100     IF SALE-SOLD-AT >= WKS-INICIO AND SALE-SOLD-AT <= WKS-FIN
019200        IF HAY-FILTRO-SUCURSAL
019300           MOVE SALE-BRANCH TO WKS-BRANCH-CMP
019400           INSPECT WKS-BRANCH-CMP CONVERTING
019500                   "abcdefghijklmnopqrstuvwxyz"
019600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019700           IF WKS-BRANCH-CMP = WKS-FILTRO-CMP
019800              PERFORM 220-ACUMULA-VENTA
019900           END-IF
020000        ELSE
020100           PERFORM 220-ACUMULA-VENTA
020200        END-IF
020300     END-IF.
020400 210-EVALUA-VENTA-E. EXIT.
020500
020600*--------> ACUMULA TOTALES Y TABLAS SKU / SUCURSAL
020700 220-ACUMULA-VENTA SECTION.
020800     ADD SALE-UNITS TO WKS-UNIDADES-ACC
020900     COMPUTE WKS-IMPORTE-LINEA = SALE-UNITS * SALE-PRICE
021000     ADD WKS-IMPORTE-LINEA TO WKS-INGRESO-ACC
021100
021200     PERFORM 230-ACUMULA-TABLA-SKU
021300     PERFORM 240-ACUMULA-TABLA-SUCURSAL.
021400 220-ACUMULA-VENTA-E. EXIT.
021500
021600*--------> BUSQUEDA LINEAL EN TABLA DE SKU
021700 230-ACUMULA-TABLA-SKU SECTION.
021800     SET IX-SKU TO 1
021900     SEARCH WKS-SKU-ENTRADAS
022000        AT END
022100           ADD 1                        TO WKS-SKU-TOTAL
022200           SET IX-SKU                   TO WKS-SKU-TOTAL
022300           MOVE SALE-SKU                TO TBL-SKU-VAL   (IX-SKU)
022400           MOVE SALE-UNITS              TO TBL-SKU-UNITS (IX-SKU)
022500        WHEN TBL-SKU-VAL (IX-SKU) = SALE-SKU
022600           ADD SALE-UNITS TO TBL-SKU-UNITS (IX-SKU)
022700     END-SEARCH.
022800 230-ACUMULA-TABLA-SKU-E. EXIT.
022900
023000*--------> BUSQUEDA LINEAL EN TABLA DE SUCURSAL
023100 240-ACUMULA-TABLA-SUCURSAL SECTION.
023200     SET IX-SUC TO 1
023300     SEARCH WKS-SUC-ENTRADAS
023400        AT END
023500           ADD 1                        TO WKS-SUC-TOTAL
023600           SET IX-SUC                   TO WKS-SUC-TOTAL
023700           MOVE SALE-BRANCH             TO TBL-SUC-VAL   (IX-SUC)
023800           MOVE SALE-UNITS              TO TBL-SUC-UNITS (IX-SUC)
023900        WHEN TBL-SUC-VAL (IX-SUC) = SALE-BRANCH
024000           ADD SALE-UNITS TO TBL-SUC-UNITS (IX-SUC)
024100     END-SEARCH.
024200 240-ACUMULA-TABLA-SUCURSAL-E. EXIT.
024300
024400*--------> PASO 4: SKU TOP Y SUCURSAL TOP (EMPATE = MAYOR LLAVE)
024500 300-DETERMINA-TOPS SECTION.
024600     MOVE WKS-UNIDADES-ACC TO AGG-TOTAL-UNITS
024700     MOVE ZERO             TO WKS-TOP-SKU-UNITS WKS-TOP-SUC-UNITS
024800
024900     IF WKS-SKU-TOTAL > 0
025000        PERFORM 302-BUSCA-TOP-SKU VARYING IX-SKU FROM 1 BY 1
025100                UNTIL IX-SKU > WKS-SKU-TOTAL
025200        SET AGG-EXISTE-TOP-SKU TO TRUE
025300     END-IF
025400
025500     IF WKS-SUC-TOTAL > 0
025600        PERFORM 304-BUSCA-TOP-SUCURSAL VARYING IX-SUC FROM 1 BY 1
025700                UNTIL IX-SUC > WKS-SUC-TOTAL
025800        SET AGG-EXISTE-TOP-BRANCH TO TRUE
025900     END-IF.
026000 300-DETERMINA-TOPS-E. EXIT.
026100
026200*--------> COMPARA UN RENGLON DE LA TABLA DE SKU CONTRA EL TOP
026300 302-BUSCA-TOP-SKU SECTION.
026400     IF TBL-SKU-UNITS (IX-SKU) > WKS-TOP-SKU-UNITS OR
026500        (TBL-SKU-UNITS (IX-SKU) = WKS-TOP-SKU-UNITS AND
026600         TBL-SKU-VAL (IX-SKU) > AGG-TOP-SKU)
026700        MOVE TBL-SKU-VAL   (IX-SKU) TO AGG-TOP-SKU
026800        MOVE TBL-SKU-UNITS (IX-SKU) TO WKS-TOP-SKU-UNITS
026900     END-IF.
027000 302-BUSCA-TOP-SKU-E. EXIT.
027100
027200*--------> COMPARA UN RENGLON DE LA TABLA DE SUCURSAL CONTRA TOP
027300 304-BUSCA-TOP-SUCURSAL SECTION.
027400     IF TBL-SUC-UNITS (IX-SUC) > WKS-TOP-SUC-UNITS OR
027500        (TBL-SUC-UNITS (IX-SUC) = WKS-TOP-SUC-UNITS AND
027600         TBL-SUC-VAL (IX-SUC) > AGG-TOP-BRANCH)
027700        MOVE TBL-SUC-VAL   (IX-SUC) TO AGG-TOP-BRANCH
027800        MOVE TBL-SUC-UNITS (IX-SUC) TO WKS-TOP-SUC-UNITS
027900     END-IF.
028000 304-BUSCA-TOP-SUCURSAL-E. EXIT.
028100
028200*--------> PASO 6: REDONDEO DE INGRESOS, MEDIO HACIA ARRIBA
028300 400-REDONDEA-INGRESO SECTION.
028400     COMPUTE AGG-TOTAL-REVENUE ROUNDED = WKS-INGRESO-ACC.
028500 400-REDONDEA-INGRESO-E. EXIT.
028600
028700*--------> CIERRA ARCHIVOS ANTES DE REGRESAR AL LLAMADOR
028800 900-CIERRA-ARCHIVOS SECTION.
028900     CLOSE SALES-FILE.
029000 900-CIERRA-ARCHIVOS-E. EXIT.
