000100******************************************************************
000200* FECHA       : 14/06/2007                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : OREO INSIGHT FACTORY - SEGURIDAD DE USUARIOS     *
000500* PROGRAMA    : OIFU3004                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA TRANSACCIONES DE MANTENIMIENTO DE        *
000800*             : USUARIO (LIST/FIND/DELETE/REGISTER) CONTRA EL    *
000900*             : MAESTRO DE USUARIOS, APLICANDO LAS REGLAS DE     *
001000*             : ROL Y GRABANDO UN NUEVO MAESTRO CON LOS ALTAS Y  *
001100*             : BAJAS DE LA CORRIDA.                             *
001200* ARCHIVOS    : USRTRAN-FILE=E, USER-FILE-OLD=E, USER-FILE-NEW=S,*
001300*             : AUDIT-FILE=S                                     *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001500******************************************************************
001600*  BITACORA DE CAMBIOS
001700*  -----------------------------------------------------------
001800*  14/06/2007 EDRD TICKET 118825 VERSION INICIAL. SE DESPRENDE    EDR8825
001900*                                DEL MANTENIMIENTO DE VENTAS      EDR8825
002000*                                PORQUE SEGURIDAD PIDIO SU        EDR8825
002100*                                PROPIA CORRIDA Y SU PROPIO       EDR8825
002200*                                RASTRO DE AUDITORIA.             EDR8825
002300*  02/03/2010 EDRD TICKET 128410 SE AGREGA VALIDACION DE ROLE Y   EDR8410
002400*                                BRANCH OBLIGATORIO EN REGISTER,  EDR8410
002500*                                COPIADA DE LA VALIDACION QUE     EDR8410
002600*                                YA TENIA EL ALTA DE VENTAS.      EDR8410
002700*  17/07/2014 EDRD TICKET 147902 NO SE PERMITE QUE UN USUARIO SE  EDR7902
002800*                                ELIMINE A SI MISMO.              EDR7902
002900*  09/08/2026 EDRD TICKET 231048 SE QUITA LA RESTRICCION DE ROL   EDR1048
003000*                                QUE TENIA LIST-USUARIOS; NUNCA   EDR1048
003100*                                FUE PARTE DEL REQUERIMIENTO      EDR1048
003200*                                ORIGINAL.                        EDR1048
003300*  09/08/2026 EDRD TICKET 231049 EL ALTA DEJABA LA FECHA DE       EDR1049
003400*                                CREACION EN CEROS. SE ADAPTA LA  EDR1049
003500*                                RUTINA FECHA-HORA DEL MODULO DE  EDR1049
003600*                                CAPTURA A ESTA CORRIDA POR LOTES EDR1049
003700*                                PARA SELLAR EL ALTA CON LA FECHA EDR1049
003800*                                Y HORA REALES DEL PROCESO.       EDR1049
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                    OIFU3004.
004200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                  OREO INSIGHT FACTORY - DEPTO TI.
004400 DATE-WRITTEN.                  14/06/2007.
004500 DATE-COMPILED.
004600 SECURITY.                      USO INTERNO - CONFIDENCIAL.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT USRTRAN-FILE ASSIGN TO USRTRAN
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-USRTRAN.
005600
005700     SELECT USER-FILE-OLD ASSIGN TO USEROLD
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-USEROLD.
006000
006100     SELECT USER-FILE-NEW ASSIGN TO USERNEW
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-USERNEW.
006400
006500     SELECT AUDIT-FILE ASSIGN TO AUDTOUT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-AUDIT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*                   TRANSACCIONES DE MANTENIMIENTO (ENTRADA)
007200 FD  USRTRAN-FILE.
007300     COPY OIFUTR.
007400*                   MAESTRO DE USUARIOS VIEJO (ENTRADA)
007500 FD  USER-FILE-OLD.
007600     COPY OIFUSER.
007700*                   MAESTRO DE USUARIOS NUEVO (SALIDA)
007800 FD  USER-FILE-NEW.
007900*                   NOMBRE PROPIO PARA NO DUPLICAR REG-USUARIO,
008000*                   YA DECLARADO POR EL FD DE ENTRADA ARRIBA.
008100 01  REG-USUARIO-NUEVO                 PIC X(151).
008200*                   BITACORA DE RESULTADOS (SALIDA)
008300 FD  AUDIT-FILE.
008400     COPY OIFAUD.
008500 WORKING-STORAGE SECTION.
008600*                     SELLO DE FECHA-HORA PARA EL ALTA DE USUARIO
008700*                     (RUTINA FECHA-HORA, ADAPTADA DEL MODULO DE
008800*                     CAPTURA EN LINEA A ESTA CORRIDA POR LOTES)
008900 77  WKS-FH-FECHA                      PIC 9(08) VALUE ZERO.
009000 77  WKS-FH-HORA                       PIC 9(08) VALUE ZERO.
009100 77  WKS-FH-TIEMPO             COMP-3  PIC S9(15) VALUE ZERO.
009200*                     VARIABLES FILE STATUS
009300 01  WKS-STATUS-ARCHIVOS.
009400     02 FS-USRTRAN                    PIC 9(02) VALUE ZEROS.
009500     02 FS-USEROLD                    PIC 9(02) VALUE ZEROS.
009600     02 FS-USERNEW                    PIC 9(02) VALUE ZEROS.
009700     02 FS-AUDIT                      PIC 9(02) VALUE ZEROS.
009800     02 FILLER                        PIC X(01) VALUE SPACES.
009900*                     BANDERAS DE CONTROL
010000 01  WKS-FLAGS.
010100     02 WKS-FIN-USEROLD                PIC X(01) VALUE 'N'.
010200        88 FIN-USEROLD                            VALUE 'S'.
010300     02 WKS-FIN-USRTRAN                PIC X(01) VALUE 'N'.
010400        88 FIN-USRTRAN                            VALUE 'S'.
010500     02 WKS-ACEPTADA                   PIC X(01) VALUE 'N'.
010600        88 TRANSACCION-ACEPTADA                   VALUE 'S'.
010700     02 FILLER                         PIC X(01) VALUE SPACES.
010800*                     MAESTRO DE USUARIOS EN MEMORIA (VIEJO +
010900*                     ALTAS DE LA CORRIDA, MARCADO POR BORRADO
011000*                     LOGICO CUANDO SE ELIMINA)
011100 01  WKS-TABLA-USUARIOS.
011200     02 WKS-USR-TOTAL                  PIC 9(04) COMP VALUE ZERO.
011300     02 WKS-USR-SEQ                    PIC 9(09) COMP VALUE ZERO.
011400     02 FILLER                         PIC X(01) VALUE SPACES.
011500     02 WKS-USR-ENTRADAS OCCURS 3000 TIMES
011600                           INDEXED BY IX-USR.
011700        03 TBL-USR-ID                  PIC 9(09) VALUE ZERO.
011800        03 TBL-USR-USERNAME            PIC X(20) VALUE SPACES.
011900        03 TBL-USR-FULL-NAME           PIC X(40) VALUE SPACES.
012000        03 TBL-USR-EMAIL               PIC X(40) VALUE SPACES.
012100        03 TBL-USR-ROLE                PIC X(07) VALUE SPACES.
012200        03 TBL-USR-BRANCH              PIC X(20) VALUE SPACES.
012300        03 TBL-USR-ENABLED             PIC X(01) VALUE 'Y'.
012400        03 TBL-USR-CREATED-AT          PIC 9(14) VALUE ZERO.
012500        03 TBL-USR-BORRADO             PIC X(01) VALUE 'N'.
012600           88 USR-BORRADO                         VALUE 'S'.
012700        03 TBL-USR-ID-R REDEFINES TBL-USR-ID.
012800           04 TBL-USR-ID-SIGLO         PIC 9(02).
012900           04 TBL-USR-ID-RESTO         PIC 9(07).
013000        03 TBL-USR-CREATED-AT-R REDEFINES TBL-USR-CREATED-AT.
013100           04 TBL-USR-CREATED-YYYYMMDD PIC 9(08).
013200           04 TBL-USR-CREATED-HHMMSS   PIC 9(06).
013300        03 TBL-USR-USERNAME-R REDEFINES TBL-USR-USERNAME.
013400           04 TBL-USR-USERNAME-INICIAL PIC X(01).
013500           04 TBL-USR-USERNAME-RESTO   PIC X(19).
013600*                     DATOS DEL USUARIO QUE SOLICITA LA ACCION
013700 01  WKS-SOLICITANTE.
013800     02 WKS-SOL-ENCONTRADO             PIC X(01) VALUE 'N'.
013900        88 SOLICITANTE-ENCONTRADO                 VALUE 'S'.
014000     02 FILLER                         PIC X(06) VALUE SPACES.
014100*                     RESULTADO DE LA TRANSACCION
014200 01  WKS-RESULTADO.
014300     02 WKS-RAZON                      PIC X(60) VALUE SPACES.
014400     02 WKS-IX-ENCONTRADO              PIC 9(04) COMP VALUE ZERO.
014500     02 FILLER                         PIC X(01) VALUE SPACES.
014600*                     EDICIONES DE SALIDA
014700 01  WKS-TEXTOS.
014800     02 WKS-ID-ED                      PIC 9(09).
014900     02 WKS-CREATED-ED                  PIC 9(14).
015000     02 WKS-ROLE-CMP                   PIC X(07) VALUE SPACES.
015100     02 FILLER                         PIC X(02) VALUE SPACES.
015200*                     ACUMULADORES DE CONTROL (ESTADISTICAS)
015300 01  WKS-CONTADORES.
015400     02 WKS-TRN-LEIDAS                 PIC 9(07) COMP VALUE ZERO.
015500     02 WKS-TRN-ACEPTADAS              PIC 9(07) COMP VALUE ZERO.
015600     02 WKS-TRN-RECHAZADAS             PIC 9(07) COMP VALUE ZERO.
015700     02 WKS-MASCARA-CONT               PIC ZZZ,ZZ9.
015800     02 FILLER                         PIC X(01) VALUE SPACES.
015900 PROCEDURE DIVISION.
016000******************************************************************
016100*               S E C C I O N    P R I N C I P A L
016200******************************************************************
016300 000-MAIN SECTION.
016400     PERFORM 100-INICIALIZA
016500     PERFORM 110-APERTURA-ARCHIVOS
016600     PERFORM 120-CARGA-USUARIOS
016700     PERFORM 400-PROCESA-TRANSACCIONES
016800     PERFORM 900-REESCRIBE-MAESTRO
016900     PERFORM 800-ESTADISTICAS
017000     PERFORM 990-CIERRA-ARCHIVOS
017100     STOP RUN.
017200 000-MAIN-E. EXIT.
017300
017400 100-INICIALIZA SECTION.
017500     MOVE ZERO TO WKS-TRN-LEIDAS WKS-TRN-ACEPTADAS
017600                  WKS-TRN-RECHAZADAS WKS-USR-TOTAL
017700                  WKS-USR-SEQ.
017800 100-INICIALIZA-E. EXIT.
017900
018000 110-APERTURA-ARCHIVOS SECTION.
018100     OPEN INPUT  USRTRAN-FILE
018200          INPUT  USER-FILE-OLD
018300     OPEN OUTPUT USER-FILE-NEW
018400          OUTPUT AUDIT-FILE
018500     IF FS-USRTRAN NOT = 0 OR FS-USEROLD NOT = 0 OR
018600        FS-USERNEW NOT = 0 OR FS-AUDIT   NOT = 0
018700        DISPLAY "================================================"
018800        DISPLAY " OIFU3004 - ERROR AL ABRIR ARCHIVOS."
018900        DISPLAY "================================================"
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF.
019300 110-APERTURA-ARCHIVOS-E. EXIT.
019400
019500*--------> CARGA EL MAESTRO VIEJO DE USUARIOS A LA TABLA DE
019600*          MEMORIA. EL ID MAS ALTO ENCONTRADO ARRANCA LA
019700*          SECUENCIA DE ALTAS DE ESTA CORRIDA.
019800 120-CARGA-USUARIOS SECTION.
019900     PERFORM 125-LEE-Y-CARGA-USUARIO
020000        UNTIL FIN-USEROLD OR WKS-USR-TOTAL >= 3000.
020100 120-CARGA-USUARIOS-E. EXIT.
020200
020300*--------> LEE UN USUARIO VIEJO Y LO CARGA EN LA TABLA SI NO ES FIN
020400 125-LEE-Y-CARGA-USUARIO SECTION.
020500     READ USER-FILE-OLD
020600          AT END SET FIN-USEROLD TO TRUE
020700     END-READ
020800     IF NOT FIN-USEROLD
020900        ADD 1 TO WKS-USR-TOTAL
021000        MOVE USR-ID         TO TBL-USR-ID         (WKS-USR-TOTAL)
021100        MOVE USR-USERNAME   TO TBL-USR-USERNAME   (WKS-USR-TOTAL)
021200        MOVE USR-FULL-NAME  TO TBL-USR-FULL-NAME  (WKS-USR-TOTAL)
021300        MOVE USR-EMAIL      TO TBL-USR-EMAIL      (WKS-USR-TOTAL)
021400        MOVE USR-ROLE       TO TBL-USR-ROLE       (WKS-USR-TOTAL)
021500        MOVE USR-BRANCH     TO TBL-USR-BRANCH     (WKS-USR-TOTAL)
021600        MOVE USR-ENABLED    TO TBL-USR-ENABLED    (WKS-USR-TOTAL)
021700        MOVE USR-CREATED-AT TO TBL-USR-CREATED-AT (WKS-USR-TOTAL)
021800        MOVE 'N'            TO TBL-USR-BORRADO    (WKS-USR-TOTAL)
021900        IF USR-ID > WKS-USR-SEQ
022000           MOVE USR-ID TO WKS-USR-SEQ
022100        END-IF
022200     END-IF.
022300 125-LEE-Y-CARGA-USUARIO-E. EXIT.
022400
022500*--------> CICLO PRINCIPAL DE TRANSACCIONES
022600 400-PROCESA-TRANSACCIONES SECTION.
022700     PERFORM 405-LEE-Y-PROCESA-TRANSACCION UNTIL FIN-USRTRAN.
022800 400-PROCESA-TRANSACCIONES-E. EXIT.
022900
023000*--------> LEE UNA TRANSACCION Y LA MANDA A PROCESAR SI NO ES FIN
023100 405-LEE-Y-PROCESA-TRANSACCION SECTION.
023200     READ USRTRAN-FILE
023300          AT END SET FIN-USRTRAN TO TRUE
023400     END-READ
023500     IF NOT FIN-USRTRAN
023600        ADD 1 TO WKS-TRN-LEIDAS
023700        PERFORM 410-PROCESA-UNA-TRANSACCION
023800     END-IF.
023900 405-LEE-Y-PROCESA-TRANSACCION-E. EXIT.
024000
024100*--------> DESPACHA POR TIPO DE ACCION Y GRABA AUDITORIA
024200 410-PROCESA-UNA-TRANSACCION SECTION.
024300     MOVE SPACES TO WKS-RAZON
024400     MOVE 'N'    TO WKS-ACEPTADA
024500     PERFORM 420-BUSCA-SOLICITANTE
024600
024700     IF SOLICITANTE-ENCONTRADO
024800        EVALUATE TRUE
024900           WHEN UTR-ES-LIST     PERFORM 510-LISTA-USUARIOS
025000           WHEN UTR-ES-FIND     PERFORM 520-BUSCA-USUARIO
025100           WHEN UTR-ES-DELETE   PERFORM 530-ELIMINA-USUARIO
025200           WHEN UTR-ES-REGISTER PERFORM 540-REGISTRA-USUARIO
025300           WHEN OTHER
025400              MOVE 'ACCION DE TRANSACCION NO RECONOCIDA'
025500                   TO WKS-RAZON
025600        END-EVALUATE
025700     ELSE
025800        MOVE 'USUARIO SOLICITANTE NO ENCONTRADO' TO WKS-RAZON
025900     END-IF
026000
026100     PERFORM 600-ESCRIBE-AUDITORIA.
026200 410-PROCESA-UNA-TRANSACCION-E. EXIT.
026300
026400*--------> BUSCA AL USUARIO QUE ORIGINA LA TRANSACCION, POR ID
026500 420-BUSCA-SOLICITANTE SECTION.
026600     MOVE 'N' TO WKS-SOL-ENCONTRADO
026700     SET IX-USR TO 1
026800     SEARCH WKS-USR-ENTRADAS
026900        AT END
027000           CONTINUE
027100        WHEN TBL-USR-ID (IX-USR) = UTR-REQUESTER-ID AND
027200             NOT USR-BORRADO (IX-USR)
027300           MOVE 'S' TO WKS-SOL-ENCONTRADO
027400     END-SEARCH.
027500 420-BUSCA-SOLICITANTE-E. EXIT.
027600
027700*--------> LISTA DE USUARIOS (LIST) -- SIN RESTRICCION DE ROL,
027800*          MUESTRA ID/LOGIN/EMAIL/ROLE/SUCURSAL/ALTA DE TODOS
027900 510-LISTA-USUARIOS SECTION.
028000     MOVE 'S' TO WKS-ACEPTADA
028100     MOVE 'LISTA GENERADA' TO WKS-RAZON
028200     PERFORM 512-LISTA-UN-USUARIO VARYING IX-USR FROM 1 BY 1
028300             UNTIL IX-USR > WKS-USR-TOTAL.
028400 510-LISTA-USUARIOS-E. EXIT.
028500
028600*--------> ESCRIBE UN RENGLON DE LISTA SI EL USUARIO NO ESTA
028700*          BORRADO
028800 512-LISTA-UN-USUARIO SECTION.
028900     IF NOT USR-BORRADO (IX-USR)
029000        PERFORM 515-ESCRIBE-LINEA-USUARIO
029100     END-IF.
029200 512-LISTA-UN-USUARIO-E. EXIT.
029300
029400 515-ESCRIBE-LINEA-USUARIO SECTION.
029500     MOVE TBL-USR-ID         (IX-USR) TO WKS-ID-ED
029600     MOVE TBL-USR-CREATED-AT (IX-USR) TO WKS-CREATED-ED
029700     MOVE SPACES TO REG-AUD-LINEA
029800     STRING 'USUARIO=' WKS-ID-ED
029900            ' LOGIN=' TBL-USR-USERNAME (IX-USR)
030000            ' EMAIL=' TBL-USR-EMAIL (IX-USR)
030100            ' ROLE=' TBL-USR-ROLE (IX-USR)
030200            ' SUCURSAL=' TBL-USR-BRANCH (IX-USR)
030300            ' CREADO=' WKS-CREATED-ED
030400            DELIMITED BY SIZE INTO REG-AUD-LINEA
030500     WRITE REG-AUD-LINEA
030600     IF FS-AUDIT NOT = 0
030700        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
030800     END-IF.
030900 515-ESCRIBE-LINEA-USUARIO-E. EXIT.
031000
031100*--------> BUSCA UN USUARIO POR ID (FIND/DELETE)
031200 525-BUSCA-USUARIO-POR-ID SECTION.
031300     MOVE ZERO TO WKS-IX-ENCONTRADO
031400     SET IX-USR TO 1
031500     SEARCH WKS-USR-ENTRADAS
031600        AT END
031700           CONTINUE
031800        WHEN TBL-USR-ID (IX-USR) = UTR-TARGET-ID AND
031900             NOT USR-BORRADO (IX-USR)
032000           SET WKS-IX-ENCONTRADO TO IX-USR
032100     END-SEARCH.
032200 525-BUSCA-USUARIO-POR-ID-E. EXIT.
032300
032400*--------> CONSULTA DE USUARIO (FIND)
032500 520-BUSCA-USUARIO SECTION.
032600     PERFORM 525-BUSCA-USUARIO-POR-ID
032700     IF WKS-IX-ENCONTRADO = ZERO
032800        MOVE 'N' TO WKS-ACEPTADA
032900        MOVE 'USUARIO NO ENCONTRADO' TO WKS-RAZON
033000     ELSE
033100        MOVE 'S' TO WKS-ACEPTADA
033200        MOVE 'USUARIO ENCONTRADO' TO WKS-RAZON
033300        SET IX-USR TO WKS-IX-ENCONTRADO
033400        PERFORM 515-ESCRIBE-LINEA-USUARIO
033500     END-IF.
033600 520-BUSCA-USUARIO-E. EXIT.
033700
033800*--------> ELIMINACION DE USUARIO (DELETE) -- NO SE PUEDE
033900*          ELIMINAR UNO MISMO
034000 530-ELIMINA-USUARIO SECTION.
034100     IF UTR-TARGET-ID = UTR-REQUESTER-ID
034200        MOVE 'N' TO WKS-ACEPTADA
034300        MOVE 'NO PUEDE ELIMINAR SU PROPIO USUARIO' TO WKS-RAZON
034400     ELSE
034500        PERFORM 525-BUSCA-USUARIO-POR-ID
034600        IF WKS-IX-ENCONTRADO = ZERO
034700           MOVE 'N' TO WKS-ACEPTADA
034800           MOVE 'USUARIO NO ENCONTRADO' TO WKS-RAZON
034900        ELSE
035000           SET IX-USR TO WKS-IX-ENCONTRADO
035100           MOVE 'S' TO TBL-USR-BORRADO (IX-USR)
035200           MOVE 'S' TO WKS-ACEPTADA
035300           MOVE 'USUARIO ELIMINADO' TO WKS-RAZON
035400        END-IF
035500     END-IF.
035600 530-ELIMINA-USUARIO-E. EXIT.
035700
035800*--------> ALTA DE USUARIO (REGISTER) -- ROLE Y BRANCH VALIDOS,
035900*          SIN DEPENDER DE MAYUSCULAS EN EL ROLE DE ENTRADA
036000 540-REGISTRA-USUARIO SECTION.
036100     MOVE 'S' TO WKS-ACEPTADA
036200     MOVE UTR-ROLE TO WKS-ROLE-CMP
036300     INSPECT WKS-ROLE-CMP CONVERTING
036400             "abcdefghijklmnopqrstuvwxyz"
036500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036600
036700     IF WKS-ROLE-CMP NOT = 'CENTRAL' AND WKS-ROLE-CMP NOT = 'BRANCH '
036800        MOVE 'N' TO WKS-ACEPTADA
036900        MOVE 'ROLE DEBE SER CENTRAL O BRANCH' TO WKS-RAZON
037000     END-IF
037100
037200     IF TRANSACCION-ACEPTADA AND WKS-ROLE-CMP = 'BRANCH ' AND
037300        UTR-BRANCH = SPACES
037400        MOVE 'N' TO WKS-ACEPTADA
037500        MOVE 'BRANCH ES OBLIGATORIO PARA USUARIOS BRANCH'
037600             TO WKS-RAZON
037700     END-IF
037800
037900     IF TRANSACCION-ACEPTADA AND WKS-USR-TOTAL < 3000
038000        ADD 1 TO WKS-USR-TOTAL
038100        ADD 1 TO WKS-USR-SEQ
038200        MOVE WKS-USR-SEQ    TO TBL-USR-ID         (WKS-USR-TOTAL)
038300        MOVE UTR-USERNAME   TO TBL-USR-USERNAME   (WKS-USR-TOTAL)
038400        MOVE UTR-FULL-NAME  TO TBL-USR-FULL-NAME  (WKS-USR-TOTAL)
038500        MOVE UTR-EMAIL      TO TBL-USR-EMAIL      (WKS-USR-TOTAL)
038600        MOVE WKS-ROLE-CMP   TO TBL-USR-ROLE       (WKS-USR-TOTAL)
038700        IF WKS-ROLE-CMP = 'CENTRAL'
038800           MOVE SPACES      TO TBL-USR-BRANCH     (WKS-USR-TOTAL)
038900        ELSE
039000           MOVE UTR-BRANCH  TO TBL-USR-BRANCH     (WKS-USR-TOTAL)
039100        END-IF
039200        MOVE 'Y'            TO TBL-USR-ENABLED    (WKS-USR-TOTAL)
039300        PERFORM 545-FECHA-HORA
039400        MOVE WKS-FH-TIEMPO  TO TBL-USR-CREATED-AT (WKS-USR-TOTAL)
039500        MOVE 'N'            TO TBL-USR-BORRADO    (WKS-USR-TOTAL)
039600        MOVE 'USUARIO REGISTRADO' TO WKS-RAZON
039700     END-IF.
039800 540-REGISTRA-USUARIO-E. EXIT.
039900
040000*--------> SELLA LA FECHA-HORA DE ALTA DEL USUARIO (RUTINA
040100*          FECHA-HORA, ADAPTADA DEL MODULO DE CAPTURA EN LINEA;
040200*          AQUI EL RELOJ DEL SISTEMA SUSTITUYE AL ASKTIME/
040300*          FORMATTIME DE LA TRANSACCION ORIGINAL)
040400 545-FECHA-HORA SECTION.
040500     ACCEPT WKS-FH-FECHA FROM DATE YYYYMMDD
040600     ACCEPT WKS-FH-HORA  FROM TIME
040700     COMPUTE WKS-FH-TIEMPO =
040800             (WKS-FH-FECHA * 1000000) + (WKS-FH-HORA / 100).
040900 545-FECHA-HORA-E. EXIT.
041000
041100*--------> UNA LINEA DE AUDITORIA POR TRANSACCION PROCESADA
041200 600-ESCRIBE-AUDITORIA SECTION.
041300     MOVE SPACES TO REG-AUD-LINEA
041400     IF TRANSACCION-ACEPTADA
041500        ADD 1 TO WKS-TRN-ACEPTADAS
041600        STRING 'OK  TRAN=' UTR-ACCION
041700               ' SOLICITANTE=' UTR-REQUESTER-ID
041800               ' RAZON=' WKS-RAZON
041900               DELIMITED BY SIZE INTO REG-AUD-LINEA
042000     ELSE
042100        ADD 1 TO WKS-TRN-RECHAZADAS
042200        STRING 'REC TRAN=' UTR-ACCION
042300               ' SOLICITANTE=' UTR-REQUESTER-ID
042400               ' RAZON=' WKS-RAZON
042500               DELIMITED BY SIZE INTO REG-AUD-LINEA
042600     END-IF
042700     WRITE REG-AUD-LINEA
042800     IF FS-AUDIT NOT = 0
042900        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
043000     END-IF.
043100 600-ESCRIBE-AUDITORIA-E. EXIT.
043200
043300*--------> GRABA EL MAESTRO NUEVO CON LOS CAMBIOS DE LA CORRIDA
043400 900-REESCRIBE-MAESTRO SECTION.
043500     PERFORM 905-GRABA-UN-USUARIO VARYING IX-USR FROM 1 BY 1
043600             UNTIL IX-USR > WKS-USR-TOTAL.
043700 900-REESCRIBE-MAESTRO-E. EXIT.
043800
043900*--------> GRABA UN RENGLON DE LA TABLA SI NO QUEDO BORRADO
044000 905-GRABA-UN-USUARIO SECTION.
044100     IF NOT USR-BORRADO (IX-USR)
044200        PERFORM 910-ARMA-REGISTRO-NUEVO
044300        WRITE REG-USUARIO-NUEVO
044400        IF FS-USERNEW NOT = 0
044500           DISPLAY 'ERROR AL GRABAR USER-FILE-NEW, ESTADO: '
044600                   FS-USERNEW
044700        END-IF
044800     END-IF.
044900 905-GRABA-UN-USUARIO-E. EXIT.
045000
045100 910-ARMA-REGISTRO-NUEVO SECTION.
045200     MOVE SPACES TO REG-USUARIO-NUEVO
045300     MOVE TBL-USR-ID         (IX-USR) TO REG-USUARIO-NUEVO (1:9)
045400     MOVE TBL-USR-USERNAME   (IX-USR) TO REG-USUARIO-NUEVO (10:20)
045500     MOVE TBL-USR-FULL-NAME  (IX-USR) TO REG-USUARIO-NUEVO (30:40)
045600     MOVE TBL-USR-EMAIL      (IX-USR) TO REG-USUARIO-NUEVO (70:40)
045700     MOVE TBL-USR-ROLE       (IX-USR) TO REG-USUARIO-NUEVO (110:7)
045800     MOVE TBL-USR-BRANCH     (IX-USR) TO REG-USUARIO-NUEVO (117:20)
045900     MOVE TBL-USR-ENABLED    (IX-USR) TO REG-USUARIO-NUEVO (137:1)
046000     MOVE TBL-USR-CREATED-AT (IX-USR) TO REG-USUARIO-NUEVO (138:14).
046100 910-ARMA-REGISTRO-NUEVO-E. EXIT.
046200
046300*--------> TOTALES DE CONTROL AL FINALIZAR LA CORRIDA
046400 800-ESTADISTICAS SECTION.
046500     MOVE WKS-TRN-LEIDAS     TO WKS-MASCARA-CONT
046600     MOVE SPACES TO REG-AUD-LINEA
046700     STRING 'TRANSACCIONES LEIDAS....: ' WKS-MASCARA-CONT
046800            DELIMITED BY SIZE INTO REG-AUD-LINEA
046900     WRITE REG-AUD-LINEA
047000     IF FS-AUDIT NOT = 0
047100        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
047200     END-IF
047300
047400     MOVE WKS-TRN-ACEPTADAS  TO WKS-MASCARA-CONT
047500     MOVE SPACES TO REG-AUD-LINEA
047600     STRING 'TRANSACCIONES ACEPTADAS.: ' WKS-MASCARA-CONT
047700            DELIMITED BY SIZE INTO REG-AUD-LINEA
047800     WRITE REG-AUD-LINEA
047900     IF FS-AUDIT NOT = 0
048000        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
048100     END-IF
048200
048300     MOVE WKS-TRN-RECHAZADAS TO WKS-MASCARA-CONT
048400     MOVE SPACES TO REG-AUD-LINEA
048500     STRING 'TRANSACCIONES RECHAZADAS: ' WKS-MASCARA-CONT
048600            DELIMITED BY SIZE INTO REG-AUD-LINEA
048700     WRITE REG-AUD-LINEA
048800     IF FS-AUDIT NOT = 0
048900        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
049000     END-IF.
049100 800-ESTADISTICAS-E. EXIT.
049200
049300 990-CIERRA-ARCHIVOS SECTION.
049400     CLOSE USRTRAN-FILE USER-FILE-OLD USER-FILE-NEW AUDIT-FILE.
049500 990-CIERRA-ARCHIVOS-E. EXIT.
