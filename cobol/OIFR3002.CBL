000100******************************************************************
000200* FECHA       : 05/09/1994                                       *
000300* PROGRAMADOR : PEDRO ENRIQUE DIAZ RAMOS (PEDR)                  *
000400* APLICACION  : OREO INSIGHT FACTORY - REPORTES                  *
000500* PROGRAMA    : OIFR3002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS SOLICITUDES DE REPORTE SEMANAL, VALIDA   *
000800*             : AL SOLICITANTE, LLAMA AL MOTOR DE AGREGACION Y   *
000900*             : COMPONE EL ACUSE DE RECIBO, EL REPORTE Y, SI     *
001000*             : FALLA, LA NOTIFICACION DE FALLO.                 *
001100* ARCHIVOS    : REQUEST-FILE=E, USER-FILE=E, REPORT-FILE=S,      *
001200*             : AUDIT-FILE=S                                     *
001300* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001400* PROGRAMA(S) : LLAMA A OIFA3001                                 *
001500******************************************************************
001600*  BITACORA DE CAMBIOS
001700*  -----------------------------------------------------------
001800*  05/09/1994 PEDR TICKET 04472  VERSION INICIAL. LEE SOLICITU-  PED4472
001900*                                DES Y ARMA EL REPORTE SEMANAL.  PED4472
002000*  11/02/1996 PEDR TICKET 06120  SE AGREGA VALIDACION DE SUCUR-  PED6120
002100*                                SAL DEL SOLICITANTE (ROL        PED6120
002200*                                BRANCH SOLO SU PROPIA SUCURSAL).PED6120
002300*  19/11/1999 PEDR Y2K-014       REVISION FIN DE SIGLO: FECHAS   Y2K0014
002400*                                DE SOLICITUD A SIGLO COMPLETO.  Y2K0014
002500*  08/05/2009 EDRD TICKET 121004 SE AGREGA FORMATO PREMIUM CON   EDR1004
002600*                                LISTA DE CARACTERISTICAS Y      EDR1004
002700*                                TIEMPO ESTIMADO DIFERENCIADO.   EDR1004
002800*  17/07/2018 EDRD TICKET 168815 SE AGREGAN TOTALES DE CONTROL   EDR8815
002900*                                AL FINALIZAR LA CORRIDA EN      EDR8815
003000*                                AUDIT-FILE.                     EDR8815
003100*  09/08/2026 EDRD TICKET 231046 SE CORRIGE MENSAJE DE SUCURSAL  EDR1046
003200*                                LIDER: NO DEBE REPETIRSE CUANDO EDR1046
003300*                                ES IGUAL A LA SUCURSAL PEDIDA.  EDR1046
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                    OIFR3002.
003700 AUTHOR.                        PEDRO ENRIQUE DIAZ RAMOS.
003800 INSTALLATION.                  OREO INSIGHT FACTORY - DEPTO TI.
003900 DATE-WRITTEN.                  05/09/1994.
004000 DATE-COMPILED.
004100 SECURITY.                      USO INTERNO - CONFIDENCIAL.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT REQUEST-FILE ASSIGN TO REQIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-REQUEST.
005100
005200     SELECT USER-FILE ASSIGN TO USERIN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-USERS.
005500
005600     SELECT REPORT-FILE ASSIGN TO REPTOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-REPORT.
005900
006000     SELECT AUDIT-FILE ASSIGN TO AUDTOUT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-AUDIT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*                   SOLICITUDES DE REPORTE (ENTRADA)
006700 FD  REQUEST-FILE.
006800     COPY OIFTRQ.
006900*                   MAESTRO DE USUARIOS (ENTRADA)
007000 FD  USER-FILE.
007100     COPY OIFUSER.
007200*                   REPORTE SEMANAL (SALIDA)
007300 FD  REPORT-FILE.
007400     COPY OIFRPT.
007500*                   BITACORA DE CONTROL (SALIDA)
007600 FD  AUDIT-FILE.
007700     COPY OIFAUD.
007800 WORKING-STORAGE SECTION.
007900*                     VARIABLES FILE STATUS
008000 01  WKS-STATUS-ARCHIVOS.
008100     02 FS-REQUEST                    PIC 9(02) VALUE ZEROS.
008200     02 FS-USERS                      PIC 9(02) VALUE ZEROS.
008300     02 FS-REPORT                     PIC 9(02) VALUE ZEROS.
008400     02 FS-AUDIT                      PIC 9(02) VALUE ZEROS.
008500     02 FILLER                        PIC X(02) VALUE SPACES.
008600*                     BANDERAS DE CONTROL
008700 01  WKS-FLAGS.
008800     02 WKS-FIN-REQUEST                PIC X(01) VALUE 'N'.
008900        88 FIN-REQUEST                            VALUE 'S'.
009000     02 WKS-SOLICITUD-VALIDA           PIC X(01) VALUE 'N'.
009100        88 SOLICITUD-VALIDA                       VALUE 'S'.
009200     02 WKS-SOLICITUD-FALLIDA          PIC X(01) VALUE 'N'.
009300        88 SOLICITUD-FALLIDA                      VALUE 'S'.
009400     02 FILLER                         PIC X(02) VALUE SPACES.
009500*                     MAESTRO DE USUARIOS EN MEMORIA (TABLA
009600*                     OCCURS CARGADA POR PERFORM VARYING)
009700 01  WKS-TABLA-USUARIOS.
009800     02 WKS-USR-TOTAL                  PIC 9(04) COMP VALUE ZERO.
009900     02 WKS-USR-ENTRADAS OCCURS 2000 TIMES
010000                           INDEXED BY IX-USR.
010100        03 TBL-USR-USERNAME            PIC X(20) VALUE SPACES.
010200        03 TBL-USR-ROLE                PIC X(07) VALUE SPACES.
010300        03 TBL-USR-BRANCH              PIC X(20) VALUE SPACES.
010400        03 FILLER                      PIC X(03) VALUE SPACES.
010500*                     DATOS DEL SOLICITANTE YA VALIDADO
010600 01  WKS-SOLICITANTE.
010700     02 WKS-SOL-ROLE                   PIC X(07) VALUE SPACES.
010800     02 WKS-SOL-BRANCH                 PIC X(20) VALUE SPACES.
010900     02 WKS-SOL-CMP                    PIC X(20) VALUE SPACES.
011000     02 WKS-REQ-BRANCH-CMP             PIC X(20) VALUE SPACES.
011100     02 WKS-REQ-FORMAT-CMP             PIC X(10) VALUE SPACES.
011200     02 FILLER                         PIC X(02) VALUE SPACES.
011300*                     RECHAZO / RAZON DE FALLO
011400 01  WKS-RECHAZO.
011500     02 WKS-RAZON                      PIC X(60) VALUE SPACES.
011600     02 FILLER                         PIC X(02) VALUE SPACES.
011700*                     RANGO EFECTIVO Y AGREGADOS (LINKAGE A OIFA3001)
011800 01  WKS-RANGO.
011900     02 WKS-FROM-DATE                  PIC 9(08) VALUE ZEROS.
012000     02 WKS-FROM-DATE-R REDEFINES WKS-FROM-DATE.
012100        03 WKS-FROM-YYYY                PIC 9(04).
012200        03 WKS-FROM-MM                  PIC 9(02).
012300        03 WKS-FROM-DD                  PIC 9(02).
012400     02 WKS-TO-DATE                    PIC 9(08) VALUE ZEROS.
012500     02 WKS-TO-DATE-R REDEFINES WKS-TO-DATE.
012600        03 WKS-TO-YYYY                  PIC 9(04).
012700        03 WKS-TO-MM                    PIC 9(02).
012800        03 WKS-TO-DD                    PIC 9(02).
012900     02 FILLER                         PIC X(02) VALUE SPACES.
013000 01  WKS-HOY.
013100     02 WKS-HOY-YYYYMMDD               PIC 9(08) VALUE ZEROS.
013200     02 WKS-HOY-R REDEFINES WKS-HOY-YYYYMMDD.
013300        03 WKS-HOY-YYYY                 PIC 9(04).
013400        03 WKS-HOY-MMDD                 PIC 9(04).
013500     02 FILLER                         PIC X(02) VALUE SPACES.
013600     COPY OIFAGG.
013700*                     TEXTO DEL RESUMEN Y LINEAS DE REPORTE
013800 01  WKS-TEXTOS.
013900     02 WKS-RESUMEN-TXT                PIC X(200) VALUE SPACES.
014000     02 WKS-UNITS-ED                   PIC ZZZZZZZ9.
014100     02 WKS-REV-ED                     PIC Z,ZZZ,ZZZ,ZZ9.99.
014200     02 WKS-FEATURES                   PIC X(60) VALUE SPACES.
014300     02 WKS-TIEMPO-EST                 PIC X(20) VALUE SPACES.
014400     02 FILLER                         PIC X(02) VALUE SPACES.
014500*                     ACUMULADORES DE CONTROL (ESTADISTICAS)
014600 01  WKS-CONTADORES.
014700     02 WKS-REQ-LEIDAS                 PIC 9(07) COMP VALUE ZERO.
014800     02 WKS-REQ-PROCESADAS             PIC 9(07) COMP VALUE ZERO.
014900     02 WKS-REQ-RECHAZADAS             PIC 9(07) COMP VALUE ZERO.
015000     02 WKS-REQ-FALLIDAS               PIC 9(07) COMP VALUE ZERO.
015100     02 WKS-GRAN-UNIDADES              PIC S9(09) COMP VALUE ZERO.
015200     02 WKS-GRAN-INGRESO               PIC S9(11)V99 VALUE ZERO.
015300     02 WKS-MASCARA-CONT               PIC ZZZ,ZZ9.
015400     02 WKS-MASCARA-REV                PIC Z,ZZZ,ZZZ,ZZ9.99.
015500     02 FILLER                         PIC X(02) VALUE SPACES.
015600 PROCEDURE DIVISION.
015700******************************************************************
015800*               S E C C I O N    P R I N C I P A L
015900******************************************************************
016000 000-MAIN SECTION.
016100     PERFORM 100-INICIALIZA
016200     PERFORM 110-APERTURA-ARCHIVOS
016300     PERFORM 120-CARGA-USUARIOS
016400     PERFORM 200-PROCESA-SOLICITUDES
016500     PERFORM 800-ESTADISTICAS
016600     PERFORM 900-CIERRA-ARCHIVOS
016700     STOP RUN.
016800 000-MAIN-E. EXIT.
016900
017000*--------> INICIALIZA CONTADORES Y TOMA LA FECHA DE HOY DEL
017100*          RELOJ DEL SISTEMA (SE USA PARA SELLAR EL ACUSE Y EL
017200*          REPORTE DE CADA SOLICITUD PROCESADA EN LA CORRIDA)
017300 100-INICIALIZA SECTION.
017400     MOVE ZERO TO WKS-REQ-LEIDAS WKS-REQ-PROCESADAS
017500                  WKS-REQ-RECHAZADAS WKS-REQ-FALLIDAS
017600                  WKS-GRAN-UNIDADES WKS-GRAN-INGRESO
017700     MOVE ZERO TO WKS-USR-TOTAL
017800     ACCEPT WKS-HOY-YYYYMMDD FROM DATE YYYYMMDD.
017900 100-INICIALIZA-E. EXIT.
018000
018100*--------> ABRE ARCHIVOS DE ENTRADA Y SALIDA
018200 110-APERTURA-ARCHIVOS SECTION.
018300     OPEN INPUT  REQUEST-FILE
018400          INPUT  USER-FILE
018500     OPEN OUTPUT REPORT-FILE
018600          OUTPUT AUDIT-FILE
018700     IF FS-REQUEST NOT = 0 OR FS-USERS NOT = 0 OR
018800        FS-REPORT  NOT = 0 OR FS-AUDIT NOT = 0
018900        DISPLAY "================================================"
019000        DISPLAY " OIFR3002 - ERROR AL ABRIR ARCHIVOS. REQ=("
019100                FS-REQUEST ") USR=(" FS-USERS ") RPT=("
019200                FS-REPORT ") AUD=(" FS-AUDIT ")"
019300        DISPLAY "================================================"
019400        MOVE 91 TO RETURN-CODE
019500        STOP RUN
019600     END-IF.
019700 110-APERTURA-ARCHIVOS-E. EXIT.
019800
019900*--------> CARGA EL MAESTRO DE USUARIOS EN LA TABLA DE MEMORIA
020000 120-CARGA-USUARIOS SECTION.
020100     PERFORM 125-LEE-Y-CARGA-USUARIO
020200        UNTIL FIN-REQUEST OR WKS-USR-TOTAL >= 2000
020300
020400     MOVE 'N' TO WKS-FIN-REQUEST.
020500 120-CARGA-USUARIOS-E. EXIT.
020600
020700*--------> LEE UN USUARIO Y LO CARGA EN LA TABLA SI NO ES FIN
020800 125-LEE-Y-CARGA-USUARIO SECTION.
020900     READ USER-FILE
021000          AT END SET FIN-REQUEST TO TRUE
021100     END-READ
021200     IF NOT FIN-REQUEST
021300        ADD 1 TO WKS-USR-TOTAL
021400        MOVE USR-USERNAME TO TBL-USR-USERNAME (WKS-USR-TOTAL)
021500        MOVE USR-ROLE     TO TBL-USR-ROLE     (WKS-USR-TOTAL)
021600        MOVE USR-BRANCH   TO TBL-USR-BRANCH   (WKS-USR-TOTAL)
021700     END-IF.
021800 125-LEE-Y-CARGA-USUARIO-E. EXIT.
021900
022000*--------> CICLO PRINCIPAL: UNA SOLICITUD POR ITERACION
022100 200-PROCESA-SOLICITUDES SECTION.
022200     PERFORM 205-LEE-Y-PROCESA-SOLICITUD UNTIL FIN-REQUEST.
022300 200-PROCESA-SOLICITUDES-E. EXIT.
022400
022500*--------> LEE UNA SOLICITUD Y LA MANDA A PROCESAR SI NO ES FIN
022600 205-LEE-Y-PROCESA-SOLICITUD SECTION.
022700     READ REQUEST-FILE
022800          AT END SET FIN-REQUEST TO TRUE
022900     END-READ
023000     IF NOT FIN-REQUEST
023100        ADD 1 TO WKS-REQ-LEIDAS
023200        PERFORM 210-PROCESA-UNA-SOLICITUD
023300     END-IF.
023400 205-LEE-Y-PROCESA-SOLICITUD-E. EXIT.
023500
023600*--------> VALIDA, AGREGA Y COMPONE UNA SOLICITUD
023700 210-PROCESA-UNA-SOLICITUD SECTION.
023800     MOVE SPACES TO WKS-RAZON
023900     MOVE 'S'    TO WKS-SOLICITUD-VALIDA
024000     MOVE 'N'    TO WKS-SOLICITUD-FALLIDA
024100
024200     PERFORM 300-VALIDA-SOLICITUD
024300
024400     IF SOLICITUD-VALIDA
024500        PERFORM 320-DEFAULT-FECHAS
024600        IF SOLICITUD-VALIDA
024700           PERFORM 330-EJECUTA-AGREGACION
024800           PERFORM 340-COMPONE-RESUMEN
024900           PERFORM 350-ESCRIBE-ACUSE
025000           PERFORM 360-ESCRIBE-REPORTE
025100           ADD 1 TO WKS-REQ-PROCESADAS
025200           ADD AGG-TOTAL-UNITS   TO WKS-GRAN-UNIDADES
025300           ADD AGG-TOTAL-REVENUE TO WKS-GRAN-INGRESO
025400        ELSE
025500           PERFORM 370-ESCRIBE-FALLO
025600           ADD 1 TO WKS-REQ-FALLIDAS
025700        END-IF
025800     ELSE
025900        PERFORM 370-ESCRIBE-FALLO
026000        ADD 1 TO WKS-REQ-RECHAZADAS
026100     END-IF.
026200 210-PROCESA-UNA-SOLICITUD-E. EXIT.
026300
026400*--------> PASO 1: BUSCA AL SOLICITANTE Y VALIDA REGLAS DE ACCESO
026500 300-VALIDA-SOLICITUD SECTION.
026600     MOVE SPACES TO WKS-SOL-ROLE WKS-SOL-BRANCH
026700     SET IX-USR TO 1
026800     SEARCH WKS-USR-ENTRADAS
026900        AT END
027000           MOVE 'N' TO WKS-SOLICITUD-VALIDA
027100           MOVE 'USUARIO SOLICITANTE NO ENCONTRADO' TO WKS-RAZON
027200        WHEN TBL-USR-USERNAME (IX-USR) = REQ-USERNAME
027300           MOVE TBL-USR-ROLE   (IX-USR) TO WKS-SOL-ROLE
027400           MOVE TBL-USR-BRANCH (IX-USR) TO WKS-SOL-BRANCH
027500     END-SEARCH
027600
027700     IF SOLICITUD-VALIDA
027800        IF WKS-SOL-ROLE = 'BRANCH '
027900           MOVE WKS-SOL-BRANCH TO WKS-SOL-CMP
028000           MOVE REQ-BRANCH     TO WKS-REQ-BRANCH-CMP
028100           INSPECT WKS-SOL-CMP CONVERTING
028200                   "abcdefghijklmnopqrstuvwxyz"
028300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028400           INSPECT WKS-REQ-BRANCH-CMP CONVERTING
028500                   "abcdefghijklmnopqrstuvwxyz"
028600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028700           IF WKS-SOL-CMP NOT = WKS-REQ-BRANCH-CMP
028800              MOVE 'N' TO WKS-SOLICITUD-VALIDA
028900              MOVE 'SOLO PUEDE SOLICITAR REPORTES DE SU SUCURSAL'
029000                   TO WKS-RAZON
029100           END-IF
029200        END-IF
029300     END-IF
029400
029500     IF SOLICITUD-VALIDA AND REQ-ES-PREMIUM
029600        MOVE REQ-FORMAT TO WKS-REQ-FORMAT-CMP
029700        INSPECT WKS-REQ-FORMAT-CMP CONVERTING
029800                "abcdefghijklmnopqrstuvwxyz"
029900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030000        IF WKS-REQ-FORMAT-CMP NOT = 'PREMIUM   '
030100           MOVE 'N' TO WKS-SOLICITUD-VALIDA
030200           MOVE 'FORMATO DE REPORTE NO SOPORTADO' TO WKS-RAZON
030300        END-IF
030400     END-IF.
030500 300-VALIDA-SOLICITUD-E. EXIT.
030600
030700*--------> PASO 2: FECHAS POR DEFECTO (ULTIMOS 7 DIAS)
030800*          NOTA: SIN FUNCION DE FECHA DE SISTEMA, EL "HOY" DE LA
030900*          CORRIDA SE TOMA DEL REQ-TO-DATE CUANDO VIENE, O DE UNA
031000*          FECHA DE CONTROL FIJADA POR OPERACIONES (WKS-HOY);
031100*          CUANDO AMBAS FECHAS VIENEN EN CERO NO HAY FECHA DE
031200*          REFERENCIA VALIDA Y SE USA LA FECHA DE HOY DE CONTROL.
031300 320-DEFAULT-FECHAS SECTION.
031400     IF REQ-TO-DATE = ZERO
031500        MOVE WKS-HOY-YYYYMMDD TO WKS-TO-DATE
031600     ELSE
031700        MOVE REQ-TO-DATE      TO WKS-TO-DATE
031800     END-IF
031900
032000     IF REQ-FROM-DATE = ZERO
032100        COMPUTE WKS-FROM-DATE = WKS-TO-DATE - 6
032200     ELSE
032300        MOVE REQ-FROM-DATE    TO WKS-FROM-DATE
032400     END-IF
032500
032600     PERFORM 325-VALIDA-RANGO.
032700 320-DEFAULT-FECHAS-E. EXIT.
032800
032900*--------> VALIDACION DEFENSIVA DE RANGO (DateRange.of)
033000 325-VALIDA-RANGO SECTION.
033100     IF WKS-FROM-DATE > WKS-TO-DATE
033200        MOVE 'N' TO WKS-SOLICITUD-VALIDA
033300        MOVE 'S' TO WKS-SOLICITUD-FALLIDA
033400        MOVE "LA FECHA 'FROM' NO PUEDE SER POSTERIOR A 'TO'"
033500             TO WKS-RAZON
033600     END-IF.
033700 325-VALIDA-RANGO-E. EXIT.
033800
033900*--------> PASO 3: CORRE EL MOTOR DE AGREGACION (OIFA3001)
034000 330-EJECUTA-AGREGACION SECTION.
034100     CALL 'OIFA3001' USING WKS-FROM-DATE
034200                           WKS-TO-DATE
034300                           REQ-BRANCH
034400                           REG-AGREGADOS.
034500 330-EJECUTA-AGREGACION-E. EXIT.
034600
034700*--------> PASO 4: TEXTO DE RESUMEN (REGLAS DE FALLBACK)
034800 340-COMPONE-RESUMEN SECTION.
034900     MOVE SPACES TO WKS-RESUMEN-TXT
035000     STRING 'RESUMEN AUTOMATICO OREO (FALLBACK) DEL '
035100            WKS-FROM-YYYY '-' WKS-FROM-MM '-' WKS-FROM-DD
035200            ' AL '
035300            WKS-TO-YYYY '-' WKS-TO-MM '-' WKS-TO-DD '. '
035400            DELIMITED BY SIZE INTO WKS-RESUMEN-TXT
035500
035600     IF AGG-TOTAL-UNITS > 0
035700        MOVE AGG-TOTAL-UNITS   TO WKS-UNITS-ED
035800        MOVE AGG-TOTAL-REVENUE TO WKS-REV-ED
035900        STRING WKS-RESUMEN-TXT DELIMITED BY '  '
036000               'SE VENDIERON ' WKS-UNITS-ED
036100               ' UNIDADES, CON INGRESOS DE S/ ' WKS-REV-ED
036200               '. ' DELIMITED BY SIZE INTO WKS-RESUMEN-TXT
036300     ELSE
036400        STRING WKS-RESUMEN-TXT DELIMITED BY '  '
036500               'NO SE REGISTRARON VENTAS EN EL PERIODO. '
036600               DELIMITED BY SIZE INTO WKS-RESUMEN-TXT
036700     END-IF
036800
036900     IF AGG-EXISTE-TOP-SKU
037000        STRING WKS-RESUMEN-TXT DELIMITED BY '  '
037100               'SKU DESTACADO: ' AGG-TOP-SKU DELIMITED BY '  '
037200               '. ' DELIMITED BY SIZE INTO WKS-RESUMEN-TXT
037300     END-IF
037400
037500     IF AGG-EXISTE-TOP-BRANCH
037600        STRING WKS-RESUMEN-TXT DELIMITED BY '  '
037700               'SUCURSAL LIDER: ' AGG-TOP-BRANCH DELIMITED BY '  '
037800               '.' DELIMITED BY SIZE INTO WKS-RESUMEN-TXT
037900     ELSE
038000        IF REQ-BRANCH NOT = SPACES
038100           STRING WKS-RESUMEN-TXT DELIMITED BY '  '
038200                  'SUCURSAL CONSULTADA: ' REQ-BRANCH
038300                  DELIMITED BY '  ' '.'
038400                  DELIMITED BY SIZE INTO WKS-RESUMEN-TXT
038500        END-IF
038600     END-IF.
038700 340-COMPONE-RESUMEN-E. EXIT.
038800
038900*--------> PASO 5: ACUSE DE RECIBO (ID, ESTADO, TIEMPO, FEATURES)
039000 350-ESCRIBE-ACUSE SECTION.
039100     MOVE SPACES TO WKS-FEATURES
039200     MOVE 'HTML_FORMAT' TO WKS-FEATURES
039300     IF REQ-CON-GRAFICAS
039400        STRING WKS-FEATURES DELIMITED BY '  '
039500               ',CHARTS' DELIMITED BY SIZE INTO WKS-FEATURES
039600     END-IF
039700     IF REQ-CON-PDF
039800        STRING WKS-FEATURES DELIMITED BY '  '
039900               ',PDF_ATTACHMENT' DELIMITED BY SIZE
040000               INTO WKS-FEATURES
040100     END-IF
040200
040300     IF REQ-ES-PREMIUM
040400        MOVE '60-90 SEGUNDOS' TO WKS-TIEMPO-EST
040500     ELSE
040600        MOVE '30-60 SEGUNDOS' TO WKS-TIEMPO-EST
040700     END-IF
040800
040900     MOVE SPACES TO REG-RPT-LINEA
041000     STRING 'ACUSE: SOLICITUD=' REQ-ID
041100            ' ESTADO=PROCESSING TIEMPO=' WKS-TIEMPO-EST
041200            ' FEATURES=' WKS-FEATURES
041300            DELIMITED BY SIZE INTO REG-RPT-LINEA
041400     WRITE REG-RPT-LINEA
041500     IF FS-REPORT NOT = 0
041600        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
041700     END-IF.
041800 350-ESCRIBE-ACUSE-E. EXIT.
041900
042000*--------> PASO 6: REPORTE (ASUNTO, RESUMEN, DETALLE, PIE)
042100 360-ESCRIBE-REPORTE SECTION.
042200     MOVE SPACES TO REG-RPT-LINEA
042300     IF REQ-ES-PREMIUM
042400        STRING 'ASUNTO: REPORTE SEMANAL OREO - '
042500               WKS-FROM-YYYY '-' WKS-FROM-MM '-' WKS-FROM-DD
042600               ' A ' WKS-TO-YYYY '-' WKS-TO-MM '-' WKS-TO-DD
042700               ' [PREMIUM]' DELIMITED BY SIZE INTO REG-RPT-LINEA
042800     ELSE
042900        STRING 'ASUNTO: REPORTE SEMANAL OREO - '
043000               WKS-FROM-YYYY '-' WKS-FROM-MM '-' WKS-FROM-DD
043100               ' A ' WKS-TO-YYYY '-' WKS-TO-MM '-' WKS-TO-DD
043200               DELIMITED BY SIZE INTO REG-RPT-LINEA
043300     END-IF
043400     WRITE REG-RPT-LINEA
043500     IF FS-REPORT NOT = 0
043600        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
043700     END-IF
043800
043900     MOVE SPACES  TO REG-RPT-LINEA
044000     MOVE WKS-RESUMEN-TXT TO REG-RPT-LINEA
044100     WRITE REG-RPT-LINEA
044200     IF FS-REPORT NOT = 0
044300        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
044400     END-IF
044500
044600     MOVE SPACES TO REG-RPT-LINEA
044700     MOVE '--------------------------------------------------'
044800          TO REG-RPT-LINEA
044900     WRITE REG-RPT-LINEA
045000     IF FS-REPORT NOT = 0
045100        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
045200     END-IF
045300
045400     MOVE SPACES TO REG-RPT-LINEA
045500     MOVE 'DETALLES DEL REPORTE' TO REG-RPT-LINEA
045600     WRITE REG-RPT-LINEA
045700     IF FS-REPORT NOT = 0
045800        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
045900     END-IF
046000
046100     MOVE AGG-TOTAL-UNITS   TO WKS-UNITS-ED
046200     MOVE AGG-TOTAL-REVENUE TO WKS-REV-ED
046300     MOVE SPACES TO REG-RPT-LINEA
046400     STRING 'PERIODO: ' WKS-FROM-YYYY '-' WKS-FROM-MM '-'
046500            WKS-FROM-DD ' A ' WKS-TO-YYYY '-' WKS-TO-MM '-'
046600            WKS-TO-DD '   SUCURSAL: ' REQ-BRANCH
046700            DELIMITED BY SIZE INTO REG-RPT-LINEA
046800     WRITE REG-RPT-LINEA
046900     IF FS-REPORT NOT = 0
047000        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
047100     END-IF
047200
047300     MOVE SPACES TO REG-RPT-LINEA
047400     STRING 'UNIDADES TOTALES: ' WKS-UNITS-ED
047500            '   INGRESOS TOTALES: S/ ' WKS-REV-ED
047600            DELIMITED BY SIZE INTO REG-RPT-LINEA
047700     WRITE REG-RPT-LINEA
047800     IF FS-REPORT NOT = 0
047900        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
048000     END-IF
048100
048200     IF AGG-EXISTE-TOP-SKU
048300        MOVE SPACES TO REG-RPT-LINEA
048400        STRING 'SKU MAS VENDIDO: ' AGG-TOP-SKU
048500               DELIMITED BY SIZE INTO REG-RPT-LINEA
048600        WRITE REG-RPT-LINEA
048700        IF FS-REPORT NOT = 0
048800           DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
048900        END-IF
049000     END-IF
049100
049200     IF AGG-EXISTE-TOP-BRANCH AND
049300        AGG-TOP-BRANCH NOT = REQ-BRANCH
049400        MOVE SPACES TO REG-RPT-LINEA
049500        STRING 'SUCURSAL TOP: ' AGG-TOP-BRANCH
049600               DELIMITED BY SIZE INTO REG-RPT-LINEA
049700        WRITE REG-RPT-LINEA
049800        IF FS-REPORT NOT = 0
049900           DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
050000        END-IF
050100     END-IF
050200
050300     MOVE SPACES TO REG-RPT-LINEA
050400     MOVE 'SISTEMA DE REPORTES OREO INSIGHT FACTORY' TO REG-RPT-LINEA
050500     WRITE REG-RPT-LINEA
050600     IF FS-REPORT NOT = 0
050700        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
050800     END-IF.
050900 360-ESCRIBE-REPORTE-E. EXIT.
051000
051100*--------> PASO 7: NOTIFICACION DE FALLO
051200 370-ESCRIBE-FALLO SECTION.
051300     MOVE SPACES TO REG-RPT-LINEA
051400     STRING 'FALLO SOLICITUD=' REQ-ID
051500            ' SUCURSAL=' REQ-BRANCH
051600            ' PERIODO=' WKS-FROM-DATE '-' WKS-TO-DATE
051700            ' RAZON=' WKS-RAZON
051800            DELIMITED BY SIZE INTO REG-RPT-LINEA
051900     WRITE REG-RPT-LINEA
052000     IF FS-REPORT NOT = 0
052100        DISPLAY 'ERROR AL GRABAR REPORT-FILE, ESTADO: ' FS-REPORT
052200     END-IF.
052300 370-ESCRIBE-FALLO-E. EXIT.
052400
052500*--------> PASO 8: TOTALES DE CONTROL AL FINALIZAR LA CORRIDA
052600 800-ESTADISTICAS SECTION.
052700     MOVE WKS-REQ-LEIDAS     TO WKS-MASCARA-CONT
052800     MOVE SPACES TO REG-AUD-LINEA
052900     STRING 'SOLICITUDES LEIDAS......: ' WKS-MASCARA-CONT
053000            DELIMITED BY SIZE INTO REG-AUD-LINEA
053100     WRITE REG-AUD-LINEA
053200     IF FS-AUDIT NOT = 0
053300        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
053400     END-IF
053500
053600     MOVE WKS-REQ-PROCESADAS TO WKS-MASCARA-CONT
053700     MOVE SPACES TO REG-AUD-LINEA
053800     STRING 'SOLICITUDES PROCESADAS..: ' WKS-MASCARA-CONT
053900            DELIMITED BY SIZE INTO REG-AUD-LINEA
054000     WRITE REG-AUD-LINEA
054100     IF FS-AUDIT NOT = 0
054200        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
054300     END-IF
054400
054500     MOVE WKS-REQ-RECHAZADAS TO WKS-MASCARA-CONT
054600     MOVE SPACES TO REG-AUD-LINEA
054700     STRING 'SOLICITUDES RECHAZADAS..: ' WKS-MASCARA-CONT
054800            DELIMITED BY SIZE INTO REG-AUD-LINEA
054900     WRITE REG-AUD-LINEA
055000     IF FS-AUDIT NOT = 0
055100        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
055200     END-IF
055300
055400     MOVE WKS-REQ-FALLIDAS   TO WKS-MASCARA-CONT
055500     MOVE SPACES TO REG-AUD-LINEA
055600     STRING 'SOLICITUDES FALLIDAS....: ' WKS-MASCARA-CONT
055700            DELIMITED BY SIZE INTO REG-AUD-LINEA
055800     WRITE REG-AUD-LINEA
055900     IF FS-AUDIT NOT = 0
056000        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
056100     END-IF
056200
056300     MOVE WKS-GRAN-UNIDADES  TO WKS-MASCARA-CONT
056400     MOVE SPACES TO REG-AUD-LINEA
056500     STRING 'UNIDADES GRAN TOTAL.....: ' WKS-MASCARA-CONT
056600            DELIMITED BY SIZE INTO REG-AUD-LINEA
056700     WRITE REG-AUD-LINEA
056800     IF FS-AUDIT NOT = 0
056900        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
057000     END-IF
057100
057200     MOVE WKS-GRAN-INGRESO   TO WKS-MASCARA-REV
057300     MOVE SPACES TO REG-AUD-LINEA
057400     STRING 'INGRESOS GRAN TOTAL.....: S/ ' WKS-MASCARA-REV
057500            DELIMITED BY SIZE INTO REG-AUD-LINEA
057600     WRITE REG-AUD-LINEA
057700     IF FS-AUDIT NOT = 0
057800        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
057900     END-IF.
058000 800-ESTADISTICAS-E. EXIT.
058100
058200*--------> CIERRA TODOS LOS ARCHIVOS ANTES DE TERMINAR
058300 900-CIERRA-ARCHIVOS SECTION.
058400     CLOSE REQUEST-FILE USER-FILE REPORT-FILE AUDIT-FILE.
058500 900-CIERRA-ARCHIVOS-E. EXIT.
