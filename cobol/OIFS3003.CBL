000100******************************************************************
000200* FECHA       : 05/09/1994                                       *
000300* PROGRAMADOR : PEDRO ENRIQUE DIAZ RAMOS (PEDR)                  *
000400* APLICACION  : OREO INSIGHT FACTORY - VENTAS                    *
000500* PROGRAMA    : OIFS3003                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA TRANSACCIONES DE MANTENIMIENTO DE VENTAS *
000800*             : (CREATE/GET/LIST/UPDATE/DELETE) CONTRA EL        *
000900*             : MAESTRO DE VENTAS, VALIDANDO EL ROL Y LA         *
001000*             : SUCURSAL DEL USUARIO ACTUANTE, Y GRABA UN NUEVO  *
001100*             : MAESTRO CON LOS CAMBIOS APLICADOS.               *
001200* ARCHIVOS    : SALETRAN-FILE=E, SALES-FILE-OLD=E, USER-FILE=E,  *
001300*             : SALES-FILE-NEW=S, AUDIT-FILE=S                   *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001500******************************************************************
001600*  BITACORA DE CAMBIOS
001700*  -----------------------------------------------------------
001800*  05/09/1994 PEDR TICKET 04473  VERSION INICIAL. CORRIDA DE     PED4473
001900*                                MAESTRO VIEJO + TRANSACCIONES   PED4473
002000*                                = MAESTRO NUEVO, AL ESTILO DE   PED4473
002100*                                LAS CORRIDAS DE CUENTA.         PED4473
002200*  03/04/1997 PEDR TICKET 07740  SE AGREGA VALIDACION DE ROL     PED7740
002300*                                BRANCH CONTRA LA SUCURSAL DE LA PED7740
002400*                                VENTA EN CREATE/GET/UPDATE.     PED7740
002500*  19/11/1999 PEDR Y2K-014       REVISION FIN DE SIGLO: FECHA DE Y2K0014
002600*                                VENTA A SIGLO COMPLETO.         Y2K0014
002700*  22/10/2011 EDRD TICKET 133017 SOLO CENTRAL PUEDE ELIMINAR     EDR3017
002800*                                VENTAS. SE AGREGA MARCA DE      EDR3017
002900*                                BORRADO LOGICO EN LA TABLA.     EDR3017
003000*  09/08/2026 EDRD TICKET 231047 SE AGREGA GENERACION DE FOLIO   EDR1047
003100*                                CUANDO LA TRANSACCION DE ALTA   EDR1047
003200*                                NO TRAE ID DE VENTA.            EDR1047
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    OIFS3003.
003600 AUTHOR.                        PEDRO ENRIQUE DIAZ RAMOS.
003700 INSTALLATION.                  OREO INSIGHT FACTORY - DEPTO TI.
003800 DATE-WRITTEN.                  05/09/1994.
003900 DATE-COMPILED.
004000 SECURITY.                      USO INTERNO - CONFIDENCIAL.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SALETRAN-FILE ASSIGN TO SALETRAN
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-SALETRAN.
005000
005100     SELECT SALES-FILE-OLD ASSIGN TO SALESOLD
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-SALESOLD.
005400
005500     SELECT USER-FILE ASSIGN TO USERIN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-USERS.
005800
005900     SELECT SALES-FILE-NEW ASSIGN TO SALESNEW
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-SALESNEW.
006200
006300     SELECT AUDIT-FILE ASSIGN TO AUDTOUT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-AUDIT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900*                   TRANSACCIONES DE MANTENIMIENTO (ENTRADA)
007000 FD  SALETRAN-FILE.
007100     COPY OIFTRN.
007200*                   MAESTRO DE VENTAS VIEJO (ENTRADA)
007300 FD  SALES-FILE-OLD.
007400     COPY OIFSALE.
007500*                   MAESTRO DE USUARIOS (ENTRADA)
007600 FD  USER-FILE.
007700     COPY OIFUSER.
007800*                   MAESTRO DE VENTAS NUEVO (SALIDA)
007900 FD  SALES-FILE-NEW.
008000*                   NOMBRE PROPIO PARA NO DUPLICAR REG-VENTA,
008100*                   YA DECLARADO POR EL FD DE ENTRADA ARRIBA.
008200 01  REG-VENTA-NUEVA                   PIC X(126).
008300*                   BITACORA DE RESULTADOS (SALIDA)
008400 FD  AUDIT-FILE.
008500     COPY OIFAUD.
008600 WORKING-STORAGE SECTION.
008700*                     VARIABLES FILE STATUS
008800 01  WKS-STATUS-ARCHIVOS.
008900     02 FS-SALETRAN                   PIC 9(02) VALUE ZEROS.
009000     02 FS-SALESOLD                   PIC 9(02) VALUE ZEROS.
009100     02 FS-USERS                      PIC 9(02) VALUE ZEROS.
009200     02 FS-SALESNEW                   PIC 9(02) VALUE ZEROS.
009300     02 FS-AUDIT                      PIC 9(02) VALUE ZEROS.
009400     02 FILLER                        PIC X(01) VALUE SPACES.
009500*                     BANDERAS DE CONTROL
009600 01  WKS-FLAGS.
009700     02 WKS-FIN-SALESOLD              PIC X(01) VALUE 'N'.
009800        88 FIN-SALESOLD                          VALUE 'S'.
009900     02 WKS-FIN-USERS                 PIC X(01) VALUE 'N'.
010000        88 FIN-USERS                             VALUE 'S'.
010100     02 WKS-FIN-SALETRAN              PIC X(01) VALUE 'N'.
010200        88 FIN-SALETRAN                          VALUE 'S'.
010300     02 WKS-ACEPTADA                  PIC X(01) VALUE 'N'.
010400        88 TRANSACCION-ACEPTADA                  VALUE 'S'.
010500     02 FILLER                        PIC X(01) VALUE SPACES.
010600*                     MAESTRO DE VENTAS EN MEMORIA (VIEJO +
010700*                     ALTAS DE LA CORRIDA, MARCADO POR BORRADO
010800*                     LOGICO CUANDO SE ELIMINA)
010900 01  WKS-TABLA-VENTAS.
011000     02 WKS-VTA-TOTAL                 PIC 9(04) COMP VALUE ZERO.
011100     02 WKS-VTA-SEQ                   PIC 9(07) COMP VALUE ZERO.
011200     02 FILLER                        PIC X(01) VALUE SPACES.
011300     02 WKS-VTA-ENTRADAS OCCURS 5000 TIMES
011400                           INDEXED BY IX-VTA.
011500        03 TBL-VTA-ID                 PIC X(36) VALUE SPACES.
011600        03 TBL-VTA-SKU                PIC X(20) VALUE SPACES.
011700        03 TBL-VTA-UNITS              PIC 9(07) VALUE ZERO.
011800        03 TBL-VTA-PRICE              PIC 9(07)V99 VALUE ZERO.
011900        03 TBL-VTA-BRANCH             PIC X(20) VALUE SPACES.
012000        03 TBL-VTA-SOLD-AT            PIC 9(14) VALUE ZERO.
012100        03 TBL-VTA-CREATED-BY         PIC X(20) VALUE SPACES.
012200        03 TBL-VTA-BORRADA            PIC X(01) VALUE 'N'.
012300           88 VTA-BORRADA                        VALUE 'S'.
012400        03 TBL-VTA-ID-R REDEFINES TBL-VTA-ID.
012500           04 TBL-VTA-ID-PREFIJO      PIC X(04).
012600           04 TBL-VTA-ID-RESTO        PIC X(32).
012700        03 TBL-VTA-SOLD-AT-R REDEFINES TBL-VTA-SOLD-AT.
012800           04 TBL-VTA-SOLD-YYYYMMDD   PIC 9(08).
012900           04 TBL-VTA-SOLD-HHMMSS     PIC 9(06).
013000*                     MAESTRO DE USUARIOS EN MEMORIA
013100 01  WKS-TABLA-USUARIOS.
013200     02 WKS-USR-TOTAL                 PIC 9(04) COMP VALUE ZERO.
013300     02 FILLER                        PIC X(01) VALUE SPACES.
013400     02 WKS-USR-ENTRADAS OCCURS 2000 TIMES
013500                           INDEXED BY IX-USR.
013600        03 TBL-USR-USERNAME           PIC X(20) VALUE SPACES.
013700        03 TBL-USR-ROLE               PIC X(07) VALUE SPACES.
013800        03 TBL-USR-BRANCH             PIC X(20) VALUE SPACES.
013900*                     DATOS DEL USUARIO ACTUANTE YA VALIDADO
014000 01  WKS-ACTUANTE.
014100     02 WKS-ACT-ROLE                  PIC X(07) VALUE SPACES.
014200     02 WKS-ACT-BRANCH                PIC X(20) VALUE SPACES.
014300     02 WKS-ACT-BRANCH-CMP            PIC X(20) VALUE SPACES.
014400     02 WKS-VTA-BRANCH-CMP            PIC X(20) VALUE SPACES.
014500     02 WKS-ACT-ENCONTRADO            PIC X(01) VALUE 'N'.
014600        88 ACTUANTE-ENCONTRADO                   VALUE 'S'.
014700     02 FILLER                        PIC X(01) VALUE SPACES.
014800*                     RESULTADO DE LA TRANSACCION
014900 01  WKS-RESULTADO.
015000     02 WKS-RAZON                     PIC X(60) VALUE SPACES.
015100     02 WKS-IX-ENCONTRADO             PIC 9(04) COMP VALUE ZERO.
015200     02 FILLER                        PIC X(01) VALUE SPACES.
015300*                     LINEA DE AUDITORIA Y EDICIONES
015400 01  WKS-TEXTOS.
015500     02 WKS-UNITS-ED                  PIC ZZZZZZ9.
015600     02 WKS-PRICE-ED                  PIC ZZZZZ9.99.
015700     02 WKS-FOLIO-ED                  PIC 9(07).
015800     02 WKS-FOLIO-ED-R REDEFINES WKS-FOLIO-ED.
015900        03 WKS-FOLIO-ED-PREFIJO       PIC 9(03).
016000        03 WKS-FOLIO-ED-SUFIJO        PIC 9(04).
016100     02 FILLER                        PIC X(02) VALUE SPACES.
016200*                     ACUMULADORES DE CONTROL (ESTADISTICAS)
016300 01  WKS-CONTADORES.
016400     02 WKS-TRN-LEIDAS                PIC 9(07) COMP VALUE ZERO.
016500     02 WKS-TRN-ACEPTADAS             PIC 9(07) COMP VALUE ZERO.
016600     02 WKS-TRN-RECHAZADAS            PIC 9(07) COMP VALUE ZERO.
016700     02 WKS-MASCARA-CONT              PIC ZZZ,ZZ9.
016800     02 FILLER                        PIC X(01) VALUE SPACES.
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*               S E C C I O N    P R I N C I P A L
017200******************************************************************
017300 000-MAIN SECTION.
017400     PERFORM 100-INICIALIZA
017500     PERFORM 110-APERTURA-ARCHIVOS
017600     PERFORM 120-CARGA-VENTAS
017700     PERFORM 130-CARGA-USUARIOS
017800     PERFORM 400-PROCESA-TRANSACCIONES
017900     PERFORM 900-REESCRIBE-MAESTRO
018000     PERFORM 800-ESTADISTICAS
018100     PERFORM 990-CIERRA-ARCHIVOS
018200     STOP RUN.
018300 000-MAIN-E. EXIT.
018400
018500 100-INICIALIZA SECTION.
018600     MOVE ZERO TO WKS-TRN-LEIDAS WKS-TRN-ACEPTADAS
018700                  WKS-TRN-RECHAZADAS WKS-VTA-TOTAL
018800                  WKS-VTA-SEQ WKS-USR-TOTAL.
018900 100-INICIALIZA-E. EXIT.
019000
019100 110-APERTURA-ARCHIVOS SECTION.
019200     OPEN INPUT  SALETRAN-FILE
019300          INPUT  SALES-FILE-OLD
019400          INPUT  USER-FILE
019500     OPEN OUTPUT SALES-FILE-NEW
019600          OUTPUT AUDIT-FILE
019700     IF FS-SALETRAN NOT = 0 OR FS-SALESOLD NOT = 0 OR
019800        FS-USERS    NOT = 0 OR FS-SALESNEW NOT = 0 OR
019900        FS-AUDIT    NOT = 0
020000        DISPLAY "================================================"
020100        DISPLAY " OIFS3003 - ERROR AL ABRIR ARCHIVOS."
020200        DISPLAY "================================================"
020300        MOVE 91 TO RETURN-CODE
020400        STOP RUN
020500     END-IF.
020600 110-APERTURA-ARCHIVOS-E. EXIT.
020700
020800*--------> CARGA EL MAESTRO VIEJO DE VENTAS A LA TABLA DE MEMORIA
020900 120-CARGA-VENTAS SECTION.
021000     PERFORM 125-LEE-Y-CARGA-VENTA
021100        UNTIL FIN-SALESOLD OR WKS-VTA-TOTAL >= 5000.
021200 120-CARGA-VENTAS-E. EXIT.
021300
021400*--------> LEE UNA VENTA VIEJA Y LA CARGA EN LA TABLA SI NO ES FIN
021500 125-LEE-Y-CARGA-VENTA SECTION.
021600     READ SALES-FILE-OLD
021700          AT END SET FIN-SALESOLD TO TRUE
021800     END-READ
021900     IF NOT FIN-SALESOLD
022000        ADD 1 TO WKS-VTA-TOTAL
022100        MOVE SALE-ID         TO TBL-VTA-ID         (WKS-VTA-TOTAL)
022200        MOVE SALE-SKU        TO TBL-VTA-SKU        (WKS-VTA-TOTAL)
022300        MOVE SALE-UNITS      TO TBL-VTA-UNITS      (WKS-VTA-TOTAL)
022400        MOVE SALE-PRICE      TO TBL-VTA-PRICE      (WKS-VTA-TOTAL)
022500        MOVE SALE-BRANCH     TO TBL-VTA-BRANCH     (WKS-VTA-TOTAL)
022600        MOVE SALE-SOLD-AT    TO TBL-VTA-SOLD-AT    (WKS-VTA-TOTAL)
022700        MOVE SALE-CREATED-BY TO TBL-VTA-CREATED-BY (WKS-VTA-TOTAL)
022800        MOVE 'N'             TO TBL-VTA-BORRADA    (WKS-VTA-TOTAL)
022900     END-IF.
023000 125-LEE-Y-CARGA-VENTA-E. EXIT.
023100
023200*--------> CARGA EL MAESTRO DE USUARIOS A LA TABLA DE MEMORIA
023300 130-CARGA-USUARIOS SECTION.
023400     PERFORM 135-LEE-Y-CARGA-USUARIO
023500        UNTIL FIN-USERS OR WKS-USR-TOTAL >= 2000.
023600 130-CARGA-USUARIOS-E. EXIT.
023700
023800*--------> LEE UN USUARIO Y LO CARGA EN LA TABLA SI NO ES FIN
023900 135-LEE-Y-CARGA-USUARIO SECTION.
024000     READ USER-FILE
024100          AT END SET FIN-USERS TO TRUE
024200     END-READ
024300     IF NOT FIN-USERS
024400        ADD 1 TO WKS-USR-TOTAL
024500        MOVE USR-USERNAME TO TBL-USR-USERNAME (WKS-USR-TOTAL)
024600        MOVE USR-ROLE     TO TBL-USR-ROLE     (WKS-USR-TOTAL)
024700        MOVE USR-BRANCH   TO TBL-USR-BRANCH   (WKS-USR-TOTAL)
024800     END-IF.
024900 135-LEE-Y-CARGA-USUARIO-E. EXIT.
025000
025100*--------> CICLO PRINCIPAL DE TRANSACCIONES
025200 400-PROCESA-TRANSACCIONES SECTION.
025300     PERFORM 405-LEE-Y-PROCESA-TRANSACCION UNTIL FIN-SALETRAN.
025400 400-PROCESA-TRANSACCIONES-E. EXIT.
025500
025600*--------> LEE UNA TRANSACCION Y LA MANDA A PROCESAR SI NO ES FIN
025700 405-LEE-Y-PROCESA-TRANSACCION SECTION.
025800     READ SALETRAN-FILE
025900          AT END SET FIN-SALETRAN TO TRUE
026000     END-READ
026100     IF NOT FIN-SALETRAN
026200        ADD 1 TO WKS-TRN-LEIDAS
026300        PERFORM 410-PROCESA-UNA-TRANSACCION
026400     END-IF.
026500 405-LEE-Y-PROCESA-TRANSACCION-E. EXIT.
026600
026700*--------> DESPACHA POR TIPO DE ACCION Y GRABA AUDITORIA
026800 410-PROCESA-UNA-TRANSACCION SECTION.
026900     MOVE SPACES TO WKS-RAZON
027000     MOVE 'N'    TO WKS-ACEPTADA
027100     PERFORM 420-BUSCA-ACTUANTE
027200
027300     IF ACTUANTE-ENCONTRADO
027400        EVALUATE TRUE
027500           WHEN TRN-ES-CREATE PERFORM 500-CREA-VENTA
027600           WHEN TRN-ES-GET    PERFORM 510-CONSULTA-VENTA
027700           WHEN TRN-ES-LIST   PERFORM 520-LISTA-VENTAS
027800           WHEN TRN-ES-UPDATE PERFORM 530-ACTUALIZA-VENTA
027900           WHEN TRN-ES-DELETE PERFORM 540-ELIMINA-VENTA
028000           WHEN OTHER
028100              MOVE 'ACCION DE TRANSACCION NO RECONOCIDA'
028200                   TO WKS-RAZON
028300        END-EVALUATE
028400     ELSE
028500        MOVE 'USUARIO ACTUANTE NO ENCONTRADO' TO WKS-RAZON
028600     END-IF
028700
028800     PERFORM 600-ESCRIBE-AUDITORIA.
028900 410-PROCESA-UNA-TRANSACCION-E. EXIT.
029000
029100*--------> BUSCA AL USUARIO QUE ORIGINA LA TRANSACCION
029200 420-BUSCA-ACTUANTE SECTION.
029300     MOVE 'N'    TO WKS-ACT-ENCONTRADO
029400     MOVE SPACES TO WKS-ACT-ROLE WKS-ACT-BRANCH
029500     SET IX-USR TO 1
029600     SEARCH WKS-USR-ENTRADAS
029700        AT END
029800           CONTINUE
029900        WHEN TBL-USR-USERNAME (IX-USR) = TRN-USERNAME
030000           MOVE 'S'                     TO WKS-ACT-ENCONTRADO
030100           MOVE TBL-USR-ROLE   (IX-USR) TO WKS-ACT-ROLE
030200           MOVE TBL-USR-BRANCH (IX-USR) TO WKS-ACT-BRANCH
030300     END-SEARCH.
030400 420-BUSCA-ACTUANTE-E. EXIT.
030500
030600*--------> COMPARA DOS SUCURSALES SIN DISTINGUIR MAYUSCULAS
030700 430-BRANCH-DIFIERE SECTION.
030800     MOVE WKS-ACT-BRANCH TO WKS-ACT-BRANCH-CMP
030900     INSPECT WKS-ACT-BRANCH-CMP CONVERTING
031000             "abcdefghijklmnopqrstuvwxyz"
031100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031200 430-BRANCH-DIFIERE-E. EXIT.
031300
031400*--------> ALTA DE VENTA (CREATE)
031500 500-CREA-VENTA SECTION.
031600     MOVE 'S' TO WKS-ACEPTADA
031700     IF WKS-ACT-ROLE = 'BRANCH '
031800        PERFORM 430-BRANCH-DIFIERE
031900        MOVE TRN-BRANCH TO WKS-VTA-BRANCH-CMP
032000        INSPECT WKS-VTA-BRANCH-CMP CONVERTING
032100                "abcdefghijklmnopqrstuvwxyz"
032200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032300        IF WKS-ACT-BRANCH-CMP NOT = WKS-VTA-BRANCH-CMP
032400           MOVE 'N' TO WKS-ACEPTADA
032500           MOVE '403: NO PUEDES REGISTRAR VENTAS DE OTRA SUCURSAL.'
032600                TO WKS-RAZON
032700        END-IF
032800     END-IF
032900
033000     IF TRANSACCION-ACEPTADA AND WKS-VTA-TOTAL < 5000
033100        ADD 1 TO WKS-VTA-TOTAL
033200        IF TRN-SALE-ID = SPACES
033300           ADD 1 TO WKS-VTA-SEQ
033400           MOVE WKS-VTA-SEQ TO WKS-FOLIO-ED
033500           STRING 'OIF-' WKS-FOLIO-ED DELIMITED BY SIZE
033600                  INTO TBL-VTA-ID (WKS-VTA-TOTAL)
033700        ELSE
033800           MOVE TRN-SALE-ID TO TBL-VTA-ID (WKS-VTA-TOTAL)
033900        END-IF
034000        MOVE TRN-SKU       TO TBL-VTA-SKU        (WKS-VTA-TOTAL)
034100        MOVE TRN-UNITS     TO TBL-VTA-UNITS       (WKS-VTA-TOTAL)
034200        MOVE TRN-PRICE     TO TBL-VTA-PRICE       (WKS-VTA-TOTAL)
034300        MOVE TRN-BRANCH    TO TBL-VTA-BRANCH      (WKS-VTA-TOTAL)
034400        MOVE TRN-SOLD-AT   TO TBL-VTA-SOLD-AT     (WKS-VTA-TOTAL)
034500        MOVE TRN-USERNAME  TO TBL-VTA-CREATED-BY  (WKS-VTA-TOTAL)
034600        MOVE 'N'           TO TBL-VTA-BORRADA     (WKS-VTA-TOTAL)
034700        MOVE 'VENTA REGISTRADA' TO WKS-RAZON
034800     END-IF.
034900 500-CREA-VENTA-E. EXIT.
035000
035100*--------> BUSCA UNA VENTA ACTIVA POR ID (USADO POR GET/UPDATE)
035200 505-BUSCA-VENTA-POR-ID SECTION.
035300     MOVE ZERO TO WKS-IX-ENCONTRADO
035400     SET IX-VTA TO 1
035500     SEARCH WKS-VTA-ENTRADAS
035600        AT END
035700           CONTINUE
035800        WHEN TBL-VTA-ID (IX-VTA) = TRN-SALE-ID AND
035900             NOT VTA-BORRADA (IX-VTA)
036000           SET WKS-IX-ENCONTRADO TO IX-VTA
036100     END-SEARCH.
036200 505-BUSCA-VENTA-POR-ID-E. EXIT.
036300
036400*--------> CONSULTA DE VENTA (GET)
036500 510-CONSULTA-VENTA SECTION.
036600     PERFORM 505-BUSCA-VENTA-POR-ID
036700     IF WKS-IX-ENCONTRADO = ZERO
036800        MOVE 'N' TO WKS-ACEPTADA
036900        MOVE '404: VENTA NO ENCONTRADA' TO WKS-RAZON
037000     ELSE
037100        SET IX-VTA TO WKS-IX-ENCONTRADO
037200        IF WKS-ACT-ROLE = 'BRANCH '
037300           PERFORM 430-BRANCH-DIFIERE
037400           MOVE TBL-VTA-BRANCH (IX-VTA) TO WKS-VTA-BRANCH-CMP
037500           INSPECT WKS-VTA-BRANCH-CMP CONVERTING
037600                   "abcdefghijklmnopqrstuvwxyz"
037700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037800           IF WKS-ACT-BRANCH-CMP NOT = WKS-VTA-BRANCH-CMP
037900              MOVE 'N' TO WKS-ACEPTADA
038000              MOVE '403' TO WKS-RAZON
038100           END-IF
038200        END-IF
038300        IF WKS-RAZON = SPACES
038400           MOVE 'S' TO WKS-ACEPTADA
038500           MOVE 'VENTA CONSULTADA' TO WKS-RAZON
038600        END-IF
038700     END-IF.
038800 510-CONSULTA-VENTA-E. EXIT.
038900
039000*--------> LISTA DE VENTAS (LIST) -- CENTRAL VE TODO, BRANCH SOLO
039100*          SU SUCURSAL. SE ESCRIBE UNA LINEA POR VENTA VISIBLE.
039200 520-LISTA-VENTAS SECTION.
039300     MOVE 'S' TO WKS-ACEPTADA
039400     MOVE 'LISTA GENERADA' TO WKS-RAZON
039500     PERFORM 522-LISTA-UNA-VENTA VARYING IX-VTA FROM 1 BY 1
039600             UNTIL IX-VTA > WKS-VTA-TOTAL.
039700 520-LISTA-VENTAS-E. EXIT.
039800
039900*--------> DECIDE SI UNA VENTA DE LA TABLA ES VISIBLE Y LA IMPRIME
040000 522-LISTA-UNA-VENTA SECTION.
040100     IF NOT VTA-BORRADA (IX-VTA)
040200        MOVE 'S' TO WKS-ACT-ENCONTRADO
040300        IF WKS-ACT-ROLE = 'BRANCH '
040400           PERFORM 430-BRANCH-DIFIERE
040500           MOVE TBL-VTA-BRANCH (IX-VTA) TO WKS-VTA-BRANCH-CMP
040600           INSPECT WKS-VTA-BRANCH-CMP CONVERTING
040700                   "abcdefghijklmnopqrstuvwxyz"
040800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040900           IF WKS-ACT-BRANCH-CMP = WKS-VTA-BRANCH-CMP
041000              PERFORM 525-ESCRIBE-LINEA-VENTA
041100           END-IF
041200        ELSE
041300           PERFORM 525-ESCRIBE-LINEA-VENTA
041400        END-IF
041500     END-IF.
041600 522-LISTA-UNA-VENTA-E. EXIT.
041700
041800 525-ESCRIBE-LINEA-VENTA SECTION.
041900     MOVE TBL-VTA-UNITS (IX-VTA) TO WKS-UNITS-ED
042000     MOVE TBL-VTA-PRICE (IX-VTA) TO WKS-PRICE-ED
042100     MOVE SPACES TO REG-AUD-LINEA
042200     STRING 'VENTA=' TBL-VTA-ID (IX-VTA)
042300            ' SKU=' TBL-VTA-SKU (IX-VTA)
042400            ' UNIDADES=' WKS-UNITS-ED
042500            ' PRECIO=' WKS-PRICE-ED
042600            ' SUCURSAL=' TBL-VTA-BRANCH (IX-VTA)
042700            DELIMITED BY SIZE INTO REG-AUD-LINEA
042800     WRITE REG-AUD-LINEA
042900     IF FS-AUDIT NOT = 0
043000        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
043100     END-IF.
043200 525-ESCRIBE-LINEA-VENTA-E. EXIT.
043300
043400*--------> ACTUALIZACION DE VENTA (UPDATE)
043500 530-ACTUALIZA-VENTA SECTION.
043600     PERFORM 505-BUSCA-VENTA-POR-ID
043700     IF WKS-IX-ENCONTRADO = ZERO
043800        MOVE 'N' TO WKS-ACEPTADA
043900        MOVE '404: VENTA NO ENCONTRADA' TO WKS-RAZON
044000     ELSE
044100        SET IX-VTA TO WKS-IX-ENCONTRADO
044200        MOVE 'S' TO WKS-ACEPTADA
044300        IF WKS-ACT-ROLE = 'BRANCH '
044400           PERFORM 430-BRANCH-DIFIERE
044500           MOVE TBL-VTA-BRANCH (IX-VTA) TO WKS-VTA-BRANCH-CMP
044600           INSPECT WKS-VTA-BRANCH-CMP CONVERTING
044700                   "abcdefghijklmnopqrstuvwxyz"
044800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044900           IF WKS-ACT-BRANCH-CMP NOT = WKS-VTA-BRANCH-CMP
045000              MOVE 'N' TO WKS-ACEPTADA
045100              MOVE '403' TO WKS-RAZON
045200           END-IF
045300        END-IF
045400        IF TRANSACCION-ACEPTADA
045500           MOVE TRN-SKU     TO TBL-VTA-SKU      (IX-VTA)
045600           MOVE TRN-UNITS   TO TBL-VTA-UNITS     (IX-VTA)
045700           MOVE TRN-PRICE   TO TBL-VTA-PRICE     (IX-VTA)
045800           MOVE TRN-SOLD-AT TO TBL-VTA-SOLD-AT   (IX-VTA)
045900           MOVE TRN-BRANCH  TO TBL-VTA-BRANCH    (IX-VTA)
046000           MOVE 'VENTA ACTUALIZADA' TO WKS-RAZON
046100        END-IF
046200     END-IF.
046300 530-ACTUALIZA-VENTA-E. EXIT.
046400
046500*--------> ELIMINACION DE VENTA (DELETE, SOLO CENTRAL)
046600 540-ELIMINA-VENTA SECTION.
046700     IF WKS-ACT-ROLE NOT = 'CENTRAL'
046800        MOVE 'N' TO WKS-ACEPTADA
046900        MOVE '403: SOLO USUARIOS CENTRAL PUEDEN ELIMINAR VENTAS.'
047000             TO WKS-RAZON
047100     ELSE
047200        PERFORM 505-BUSCA-VENTA-POR-ID
047300        IF WKS-IX-ENCONTRADO = ZERO
047400           MOVE 'N' TO WKS-ACEPTADA
047500           MOVE '404: VENTA NO ENCONTRADA' TO WKS-RAZON
047600        ELSE
047700           SET IX-VTA TO WKS-IX-ENCONTRADO
047800           MOVE 'S' TO TBL-VTA-BORRADA (IX-VTA)
047900           MOVE 'S' TO WKS-ACEPTADA
048000           MOVE 'VENTA ELIMINADA' TO WKS-RAZON
048100        END-IF
048200     END-IF.
048300 540-ELIMINA-VENTA-E. EXIT.
048400
048500*--------> UNA LINEA DE AUDITORIA POR TRANSACCION PROCESADA
048600 600-ESCRIBE-AUDITORIA SECTION.
048700     MOVE SPACES TO REG-AUD-LINEA
048800     IF TRANSACCION-ACEPTADA
048900        ADD 1 TO WKS-TRN-ACEPTADAS
049000        STRING 'OK  TRAN=' TRN-ACCION
049100               ' USUARIO=' TRN-USERNAME
049200               ' RAZON=' WKS-RAZON
049300               DELIMITED BY SIZE INTO REG-AUD-LINEA
049400     ELSE
049500        ADD 1 TO WKS-TRN-RECHAZADAS
049600        STRING 'REC TRAN=' TRN-ACCION
049700               ' USUARIO=' TRN-USERNAME
049800               ' RAZON=' WKS-RAZON
049900               DELIMITED BY SIZE INTO REG-AUD-LINEA
050000     END-IF
050100     WRITE REG-AUD-LINEA
050200     IF FS-AUDIT NOT = 0
050300        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
050400     END-IF.
050500 600-ESCRIBE-AUDITORIA-E. EXIT.
050600
050700*--------> GRABA EL MAESTRO NUEVO CON LOS CAMBIOS DE LA CORRIDA
050800 900-REESCRIBE-MAESTRO SECTION.
050900     PERFORM 905-GRABA-UNA-VENTA VARYING IX-VTA FROM 1 BY 1
051000             UNTIL IX-VTA > WKS-VTA-TOTAL.
051100 900-REESCRIBE-MAESTRO-E. EXIT.
051200
051300*--------> GRABA UN RENGLON DE LA TABLA SI NO QUEDO BORRADO
051400 905-GRABA-UNA-VENTA SECTION.
051500     IF NOT VTA-BORRADA (IX-VTA)
051600        PERFORM 910-ARMA-REGISTRO-NUEVO
051700        WRITE REG-VENTA-NUEVA
051800        IF FS-SALESNEW NOT = 0
051900           DISPLAY 'ERROR AL GRABAR SALES-FILE-NEW, ESTADO: '
052000                   FS-SALESNEW
052100        END-IF
052200     END-IF.
052300 905-GRABA-UNA-VENTA-E. EXIT.
052400
052500 910-ARMA-REGISTRO-NUEVO SECTION.
052600     MOVE SPACES TO REG-VENTA-NUEVA
052700     MOVE TBL-VTA-ID  (IX-VTA) TO REG-VENTA-NUEVA (1:36)
052800     MOVE TBL-VTA-SKU (IX-VTA) TO REG-VENTA-NUEVA (37:20)
052900     MOVE TBL-VTA-UNITS  (IX-VTA) TO REG-VENTA-NUEVA (57:7)
053000     MOVE TBL-VTA-PRICE  (IX-VTA) TO REG-VENTA-NUEVA (64:9)
053100     MOVE TBL-VTA-BRANCH (IX-VTA) TO REG-VENTA-NUEVA (73:20)
053200     MOVE TBL-VTA-SOLD-AT (IX-VTA) TO REG-VENTA-NUEVA (93:14)
053300     MOVE TBL-VTA-CREATED-BY (IX-VTA) TO REG-VENTA-NUEVA (107:20).
053400 910-ARMA-REGISTRO-NUEVO-E. EXIT.
053500
053600*--------> TOTALES DE CONTROL AL FINALIZAR LA CORRIDA
053700 800-ESTADISTICAS SECTION.
053800     MOVE WKS-TRN-LEIDAS     TO WKS-MASCARA-CONT
053900     MOVE SPACES TO REG-AUD-LINEA
054000     STRING 'TRANSACCIONES LEIDAS....: ' WKS-MASCARA-CONT
054100            DELIMITED BY SIZE INTO REG-AUD-LINEA
054200     WRITE REG-AUD-LINEA
054300     IF FS-AUDIT NOT = 0
054400        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
054500     END-IF
054600
054700     MOVE WKS-TRN-ACEPTADAS  TO WKS-MASCARA-CONT
054800     MOVE SPACES TO REG-AUD-LINEA
054900     STRING 'TRANSACCIONES ACEPTADAS.: ' WKS-MASCARA-CONT
055000            DELIMITED BY SIZE INTO REG-AUD-LINEA
055100     WRITE REG-AUD-LINEA
055200     IF FS-AUDIT NOT = 0
055300        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
055400     END-IF
055500
055600     MOVE WKS-TRN-RECHAZADAS TO WKS-MASCARA-CONT
055700     MOVE SPACES TO REG-AUD-LINEA
055800     STRING 'TRANSACCIONES RECHAZADAS: ' WKS-MASCARA-CONT
055900            DELIMITED BY SIZE INTO REG-AUD-LINEA
056000     WRITE REG-AUD-LINEA
056100     IF FS-AUDIT NOT = 0
056200        DISPLAY 'ERROR AL GRABAR AUDIT-FILE, ESTADO: ' FS-AUDIT
056300     END-IF.
056400 800-ESTADISTICAS-E. EXIT.
056500
056600 990-CIERRA-ARCHIVOS SECTION.
056700     CLOSE SALETRAN-FILE SALES-FILE-OLD USER-FILE
056800           SALES-FILE-NEW AUDIT-FILE.
056900 990-CIERRA-ARCHIVOS-E. EXIT.
